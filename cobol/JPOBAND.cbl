000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF JPOENERGIA S.A. E.S.P.
000300* ALL RIGHTS RESERVED
000400***************************************************************
000500* PROGRAM:  JPOBAND
000600*
000700* AUTHOR :  R. Villamizar Beltran
000800*
000900* DETERMINES THE TIME-OF-DAY/VOLUME TARIFF BAND FOR ONE HOURLY
001000* CONSUMPTION READING AND RETURNS THE BAND NUMBER, THE UNIT
001100* PRICE (COP PER KWH) AND THE RATED COST FOR THE READING.
001200*
001300* CALLED ONCE PER CONSFILE ROW BY JPORATE.  THE BAND TABLE IS
001400* THE ONLY COPY OF THE TARIFF RULES IN THE SYSTEM - DO NOT
001500* DUPLICATE THESE RANGES ANYWHERE ELSE.
001600***************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     JPOBAND.
001900 AUTHOR.         R. VILLAMIZAR BELTRAN.
002000 INSTALLATION.   JPOENERGIA S.A. E.S.P. - SISTEMAS.
002100 DATE-WRITTEN.   05/12/92.
002200 DATE-COMPILED.
002300 SECURITY.       NON-CONFIDENTIAL.
002400***************************************************************
002500*   CHANGE LOG
002600*   DATE     BY    TICKET     DESCRIPTION
002700*   -------- ----  ---------  ------------------------------
002800*   05/12/92 RVB   SR-0117    ORIGINAL SUBPROGRAM - FOUR BANDS
002900*   02/08/95 LJT   SR-0333    BAND 0 (UNRATED) NO LONGER ABENDS
003000*                             THE CALLER - RETURNS ZERO COST
003100*   09/14/96 LJT   SR-0389    CORRECTED BAND 3 UPPER BOUND TO
003200*                             BE INCLUSIVE (WAS EXCLUSIVE) PER
003300*                             TARIFF BOARD RULING 96-114
003400*   06/03/98 GHM   SR-0501    Y2K REVIEW - NO DATE FIELDS ON
003500*                             THIS SUBPROGRAM, NO CHANGE MADE
003600*   11/20/01 DSP   SR-0655    ADDED LK-BAND-COST ROUNDING NOTE
003700*                             AFTER AUDIT FINDING AU-01-118
003800***************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*
004700*   TARIFF BAND TABLE - SEE SPEC SR-0117/SR-0389.  BAND 1 (THE
004800*   LOW-VOLUME BAND) APPLIES REGARDLESS OF HOUR-OF-DAY AND IS
004900*   TESTED FIRST; THE REMAINING BANDS ARE HOUR-WINDOWED AND
005000*   LEAVE GAPS BY TARIFF BOARD DESIGN - A READING THAT FALLS
005100*   IN A GAP RATES AS BAND 0 (UNRATED, ZERO COST).
005200 01  WK-BAND-TABLE.
005300     05  WK-BAND-1.
005400         10  WK-B1-NUMBER            PIC 9(01) VALUE 1.
005500         10  WK-B1-PRICE             PIC 9(03) VALUE 100.
005600     05  WK-BAND-1-X REDEFINES WK-BAND-1 PIC X(04).
005700     05  WK-BAND-2.
005800         10  WK-B2-NUMBER            PIC 9(01) VALUE 2.
005900         10  WK-B2-PRICE             PIC 9(03) VALUE 200.
006000         10  WK-B2-HOUR-LO           PIC 9(02) VALUE 00.
006100         10  WK-B2-HOUR-HI           PIC 9(02) VALUE 06.
006200         10  WK-B2-KWH-LO            PIC 9(05)V99 VALUE 100.
006300         10  WK-B2-KWH-HI            PIC 9(05)V99 VALUE 300.
006400     05  WK-BAND-3.
006500         10  WK-B3-NUMBER            PIC 9(01) VALUE 3.
006600         10  WK-B3-PRICE             PIC 9(03) VALUE 300.
006700         10  WK-B3-HOUR-LO           PIC 9(02) VALUE 07.
006800         10  WK-B3-HOUR-HI           PIC 9(02) VALUE 17.
006900         10  WK-B3-KWH-HI            PIC 9(05)V99 VALUE 600.
007000     05  WK-BAND-4.
007100         10  WK-B4-NUMBER            PIC 9(01) VALUE 4.
007200         10  WK-B4-PRICE             PIC 9(03) VALUE 500.
007300         10  WK-B4-HOUR-LO           PIC 9(02) VALUE 18.
007400         10  WK-B4-HOUR-HI           PIC 9(02) VALUE 23.
007500         10  WK-B4-KWH-HI            PIC 9(05)V99 VALUE 1000.
007600     05  FILLER                      PIC X(04).
007700*
007800*   ALPHA REDEFINES OF THE LINKAGE HOLD FIELDS - KEPT FOR ABEND
007900*   DUMP READABILITY ONLY, NEVER MOVED TO IN NORMAL PROCESSING.
008000 01  WK-LINKAGE-HOUR-HOLD    PIC 9(02) VALUE 0.
008100 01  WK-LINK-HOUR-X REDEFINES WK-LINKAGE-HOUR-HOLD PIC X(02).
008200 01  WK-LINK-KWH-HOLD        PIC 9(05)V99 VALUE 0.
008300 01  WK-LINK-KWH-X REDEFINES WK-LINK-KWH-HOLD PIC X(07).
008400 01  WK-MISC-SWITCHES.
008500     05  WK-CALL-COUNT           PIC S9(08) COMP VALUE +0.
008600     05  FILLER                  PIC X(04).
008700***************************************************************
008800 LINKAGE SECTION.
008900 01  LK-HOUR                     PIC 9(02).
009000 01  LK-KWH                      PIC 9(05)V99.
009100 01  LK-BAND-NUMBER              PIC 9(01).
009200 01  LK-BAND-PRICE               PIC 9(03).
009300 01  LK-BAND-COST                PIC 9(09)V99.
009400***************************************************************
009500 PROCEDURE DIVISION USING LK-HOUR, LK-KWH,
009600                          LK-BAND-NUMBER, LK-BAND-PRICE,
009700                          LK-BAND-COST.
009800***************************************************************
009900*
010000*   0000-MAIN IS THE ENTRY POINT.  JPORATE CALLS THIS SUBPROGRAM
010100*   ONCE FOR EACH CONSFILE ROW IT RATES - THE CALLER PASSES THE
010200*   HOUR AND KWH OF THE READING AND RECEIVES BACK THE BAND
010300*   NUMBER, UNIT PRICE, AND EXTENDED COST.  WK-CALL-COUNT IS A
010400*   RUN-LIFE TALLY ONLY, DISPLAYED BY NO ONE TODAY BUT KEPT FOR
010500*   ANY FUTURE ABEND-DUMP DIAGNOSTIC (SEE SR-0655).
010600 0000-MAIN.
010700*   BUMP THE CALL COUNTER, THEN STASH THE INCOMING HOUR/KWH IN
010800*   THE ALPHA-REDEFINABLE HOLD FIELDS SO A DUMP SHOWS THEM IN
010900*   BOTH NUMERIC AND CHARACTER FORM.
011000     ADD +1 TO WK-CALL-COUNT.
011100     MOVE LK-HOUR TO WK-LINKAGE-HOUR-HOLD.
011200     MOVE LK-KWH  TO WK-LINK-KWH-HOLD.
011300     PERFORM 1000-RATE-READING THRU 1000-EXIT.
011400     GOBACK.
011500*
011600*   1000-RATE-READING APPLIES THE FOUR-BAND TARIFF TABLE IN THE
011700*   ORDER REQUIRED BY THE TARIFF BOARD RULING (SR-0117/SR-0389):
011800*   BAND 1 (LOW-VOLUME) IS TESTED FIRST REGARDLESS OF HOUR, THEN
011900*   BANDS 2/3/4 ARE TESTED BY THEIR HOUR WINDOW AND KWH RANGE.
012000*   A READING THAT MATCHES NO BAND (A GAP BY DESIGN) COMES BACK
012100*   AS BAND 0 WITH ZERO PRICE AND ZERO COST - SEE SR-0333.
012200 1000-RATE-READING.
012300     EVALUATE TRUE
012400*           BAND 1 - LOW VOLUME, ANY HOUR OF THE DAY.
012500         WHEN LK-KWH < WK-B2-KWH-LO
012600             MOVE WK-B1-NUMBER TO LK-BAND-NUMBER
012700             MOVE WK-B1-PRICE  TO LK-BAND-PRICE
012800*           BAND 2 - OVERNIGHT/OFF-PEAK WINDOW.
012900         WHEN LK-HOUR >= WK-B2-HOUR-LO
013000          AND LK-HOUR <= WK-B2-HOUR-HI
013100          AND LK-KWH  >= WK-B2-KWH-LO
013200          AND LK-KWH  <= WK-B2-KWH-HI
013300             MOVE WK-B2-NUMBER TO LK-BAND-NUMBER
013400             MOVE WK-B2-PRICE  TO LK-BAND-PRICE
013500*           BAND 3 - DAYTIME WINDOW.  UPPER KWH BOUND IS
013600*           INCLUSIVE PER SR-0389 (RULING 96-114).
013700         WHEN LK-HOUR >= WK-B3-HOUR-LO
013800          AND LK-HOUR <= WK-B3-HOUR-HI
013900          AND LK-KWH  >  WK-B2-KWH-HI
014000          AND LK-KWH  <= WK-B3-KWH-HI
014100             MOVE WK-B3-NUMBER TO LK-BAND-NUMBER
014200             MOVE WK-B3-PRICE  TO LK-BAND-PRICE
014300*           BAND 4 - EVENING PEAK WINDOW.  UPPER KWH BOUND
014400*           IS EXCLUSIVE - AT-OR-ABOVE THE CEILING FALLS
014500*           THROUGH TO THE UNRATED (BAND 0) ARM BELOW.
014600         WHEN LK-HOUR >= WK-B4-HOUR-LO
014700          AND LK-HOUR <= WK-B4-HOUR-HI
014800          AND LK-KWH  >  WK-B3-KWH-HI
014900          AND LK-KWH  <  WK-B4-KWH-HI
015000             MOVE WK-B4-NUMBER TO LK-BAND-NUMBER
015100             MOVE WK-B4-PRICE  TO LK-BAND-PRICE
015200*           NO BAND MATCHED - THE READING FALLS IN A GAP
015300*           BY TARIFF BOARD DESIGN.  RETURN UNRATED, ZERO
015400*           COST, PER SR-0333 - DO NOT ABEND THE CALLER.
015500         WHEN OTHER
015600             MOVE 0 TO LK-BAND-NUMBER
015700             MOVE 0 TO LK-BAND-PRICE
015800     END-EVALUATE.
015900*   UNRATED READINGS COST NOTHING; OTHERWISE EXTEND KWH BY THE
016000*   BAND'S UNIT PRICE.  ROUNDED PER SR-0655 AUDIT FINDING
016100*   AU-01-118 - THE CALLER MUST NOT RE-ROUND THIS VALUE.
016200     IF LK-BAND-NUMBER = 0
016300         MOVE 0 TO LK-BAND-COST
016400     ELSE
016500         COMPUTE LK-BAND-COST ROUNDED =
016600                 LK-KWH * LK-BAND-PRICE
016700     END-IF.
016800 1000-EXIT.
016900     EXIT.

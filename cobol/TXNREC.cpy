000100***************************************************************
000200*   MEMBER NAME  = TXNREC
000300*   DESCRIPTIVE NAME = MAINTENANCE TRANSACTION RECORD
000400*                      JPOENERGIA NON-REGULATED BILLING SYSTEM
000500*
000600*   INPUT TO THE JPOMAINT MAINTENANCE BATCH.  ONE TRANSACTION
000700*   PER LINE, ARRIVAL ORDER (NOT SORTED).  TXN-DATA IS THE
000800*   CODE-DEPENDENT PAYLOAD AND IS LAID OUT AS THE TARGET
000900*   RECORD - THE REDEFINES BELOW GIVE EACH TXN-CODE ITS OWN
001000*   VIEW OF THE 76 BYTE PAYLOAD SO THE MAINTENANCE PARAGRAPHS
001100*   DO NOT HAVE TO UNSTRING IT BY HAND.
001200***************************************************************
001300*   CHANGE LOG
001400*   DATE     BY    TICKET     DESCRIPTION
001500*   -------- ----  ---------  ------------------------------
001600*   07/01/96 LJT   SR-0410    ORIGINAL LAYOUT - REPLACED THE
001700*                             THREE SEPARATE MAINTENANCE CARD
001800*                             FORMATS WITH ONE TRANSACTION FILE
001900*   03/30/99 GHM   SR-0501    Y2K - CONFIRMED TXN PAYLOAD DATE
002000*                             SUB-FIELDS CARRY 4-DIGIT YEARS
002100***************************************************************
002200 01  TXN-RECORD.
002300     05  TXN-CODE                   PIC X(02).
002400         88  TXN-CREATE-CUST        VALUE 'CC'.
002500         88  TXN-UPDATE-CUST        VALUE 'UC'.
002600         88  TXN-DELETE-CUST        VALUE 'DC'.
002700         88  TXN-CREATE-METER       VALUE 'CM'.
002800         88  TXN-UPDATE-METER       VALUE 'UM'.
002900         88  TXN-ADD-CONSUMPTION    VALUE 'AC'.
003000         88  TXN-MODIFY-CONSUMPTION VALUE 'MC'.
003100     05  TXN-DATA                   PIC X(76).
003200*
003300*   REDEFINES - CUSTOMER PAYLOAD (TXN-CODE CC/UC/DC).
003400*   DC ONLY USES TXN-CUST-DATA-ID.
003500 01  TXN-CUST-DATA REDEFINES TXN-RECORD.
003600     05  FILLER                      PIC X(02).
003700     05  TXN-CUST-DATA-ID            PIC 9(12).
003800     05  TXN-CUST-DATA-ID-TYPE       PIC X(04).
003900     05  TXN-CUST-DATA-EMAIL         PIC X(30).
004000     05  TXN-CUST-DATA-ADDRESS       PIC X(30).
004100*
004200*   REDEFINES - METER PAYLOAD (TXN-CODE CM/UM).
004300 01  TXN-METER-DATA REDEFINES TXN-RECORD.
004400     05  FILLER                      PIC X(02).
004500     05  TXN-METER-DATA-CUST-ID      PIC 9(12).
004600     05  TXN-METER-DATA-ID           PIC 9(12).
004700     05  TXN-METER-DATA-ADDRESS      PIC X(30).
004800     05  TXN-METER-DATA-CITY         PIC X(20).
004900     05  FILLER                      PIC X(02).
005000*
005100*   REDEFINES - CONSUMPTION PAYLOAD (TXN-CODE AC/MC).
005200 01  TXN-CONS-DATA REDEFINES TXN-RECORD.
005300     05  FILLER                      PIC X(02).
005400     05  TXN-CONS-DATA-CUST-ID       PIC 9(12).
005500     05  TXN-CONS-DATA-DATE          PIC 9(08).
005600     05  TXN-CONS-DATA-HOUR          PIC 9(02).
005700     05  TXN-CONS-DATA-MINUTE        PIC 9(02).
005800     05  TXN-CONS-DATA-KWH           PIC 9(05)V99.
005900     05  FILLER                      PIC X(45).

000100***************************************************************
000200*   MEMBER NAME  = METRREC
000300*   DESCRIPTIVE NAME = METER (REGISTRATOR) MASTER RECORD
000400*                      JPOENERGIA NON-REGULATED BILLING SYSTEM
000500*
000600*   COPY THIS MEMBER REPLACING ==:TAG:== BY THE CALLING
000700*   PROGRAM'S OWN DATA-NAME PREFIX.
000800*
000900*   FIXED LENGTH 74 BYTE RECORD, ONE PER METER.  A CUSTOMER MAY
001000*   OWN SEVERAL METERS.  KEY IS (:TAG:-CUST-ID, :TAG:-ID).
001100*   :TAG:-CUST-ID MUST EXIST ON CUSTREC BEFORE A METER CAN BE
001200*   ADDED - ENFORCED BY THE CALLING PROGRAM, NOT BY THIS LAYOUT.
001300***************************************************************
001400*   CHANGE LOG
001500*   DATE     BY    TICKET     DESCRIPTION
001600*   -------- ----  ---------  ------------------------------
001700*   03/11/91 RVB   SR-0091    ORIGINAL LAYOUT
001800*   11/02/94 LJT   SR-0299    SPLIT INSTALL-ADDRESS INTO
001900*                             ADDRESS/CITY FOR ROUTE SORTING
002000*   06/03/98 GHM   SR-0501    Y2K - VERIFIED NO 2-DIGIT YEAR
002100*                             FIELDS EXIST ON THIS RECORD
002200***************************************************************
002300 01  :TAG:-RECORD.
002400     05  :TAG:-CUST-ID               PIC 9(12).
002500     05  :TAG:-ID                    PIC 9(12).
002600     05  :TAG:-ADDRESS               PIC X(30).
002700     05  :TAG:-CITY                  PIC X(20).

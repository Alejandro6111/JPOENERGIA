000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF JPOENERGIA S.A. E.S.P.
000300* ALL RIGHTS RESERVED
000400***************************************************************
000500* PROGRAM:  JPORATE
000600*
000700* AUTHOR :  R. Villamizar Beltran
000800*
000900* MONTHLY NON-REGULATED BILLING BATCH.  READS THE CUSTOMER AND
001000* METER MASTERS INTO STORAGE TABLES, THEN READS CONSFILE IN
001100* (CUST-ID, METER-ID, DATE, HOUR) ORDER, RATES EACH HOURLY
001200* READING THROUGH JPOBAND, WRITES THE RATED DETAIL FILE AND
001300* THE BILLING REPORT WITH METER/CUSTOMER CONTROL BREAKS.
001400*
001500* CONSFILE MUST ARRIVE IN KEY SEQUENCE - THIS PROGRAM DOES NOT
001600* SORT IT.  SEE THE OPERATIONS RUNBOOK FOR THE SORT STEP THAT
001700* PRECEDES THIS ONE IN THE MONTHLY CYCLE.
001800***************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.     JPORATE.
002100 AUTHOR.         R. VILLAMIZAR BELTRAN.
002200 INSTALLATION.   JPOENERGIA S.A. E.S.P. - SISTEMAS.
002300 DATE-WRITTEN.   05/19/92.
002400 DATE-COMPILED.
002500 SECURITY.       NON-CONFIDENTIAL.
002600***************************************************************
002700*   CHANGE LOG
002800*   DATE     BY    TICKET     DESCRIPTION
002900*   -------- ----  ---------  ------------------------------
003000*   05/19/92 RVB   SR-0117    ORIGINAL BATCH - CUSTOMER/METER
003100*                             LOAD, CONSFILE RATE AND REPORT
003200*   11/02/94 LJT   SR-0299    METER TABLE ENLARGED TO 200 ROWS
003300*                             AFTER JOB ABENDED ON THE NORTE
003400*                             ZONE CONVERSION RUN (SR-0299)
003500*   02/08/95 LJT   SR-0333    BAND 0 READINGS NOW PRINT ON THE
003600*                             REPORT INSTEAD OF BEING DROPPED
003700*   09/14/96 LJT   SR-0389    CUSTOMER TABLE ENLARGED TO 100
003800*                             ROWS, MATCHING SALES FORECAST
003900*   06/03/98 GHM   SR-0501    Y2K - VERIFIED CONS-DATE AND
004000*                             RATE-DATE CARRY 4-DIGIT YEARS,
004100*                             NO CODE CHANGE REQUIRED
004200*   01/14/02 DSP   SR-0680    ADDED REJECT COUNT TO THE GRAND
004300*                             TOTAL LINE PER AUDIT AU-01-118
004400***************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*   THREE INPUTS (MASTERS PLUS THE CONSUMPTION FEED) AND TWO
005300*   OUTPUTS (THE RATED DETAIL FILE AND THE PRINTED REPORT) -
005400*   ALL LINE-SEQUENTIAL, NO INDEXING, PER SHOP STANDARD FOR
005500*   BATCH FEEDS OF THIS SIZE.
005600*   CUSTOMER MASTER EXTRACT - ONE ROW PER CUSTOMER.
005700    SELECT CUSTFILE-IN  ASSIGN TO CUSTFILE
005800        ACCESS IS SEQUENTIAL
005900        FILE STATUS  IS  WK-CUSTFILE-STATUS.
006000*   METER MASTER EXTRACT - ONE ROW PER INSTALLED METER.
006100    SELECT METRFILE-IN  ASSIGN TO METRFILE
006200        ACCESS IS SEQUENTIAL
006300        FILE STATUS  IS  WK-METRFILE-STATUS.
006400*   THE HOURLY CONSUMPTION FEED FOR THE MONTH BEING BILLED.
006500    SELECT CONSFILE-IN  ASSIGN TO CONSFILE
006600        ACCESS IS SEQUENTIAL
006700        FILE STATUS  IS  WK-CONSFILE-STATUS.
006800*   RATED DETAIL OUTPUT - ONE ROW PER RATED CONSFILE ROW.
006900    SELECT RATEFILE-OUT ASSIGN TO RATEFILE
007000        ACCESS IS SEQUENTIAL
007100        FILE STATUS  IS  WK-RATEFILE-STATUS.
007200*   PRINTED BILLING REPORT.
007300    SELECT BILLRPT-OUT  ASSIGN TO BILLRPT
007400        ACCESS IS SEQUENTIAL
007500        FILE STATUS  IS  WK-BILLRPT-STATUS.
007600***************************************************************
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000*   CUSTFILE - CUSTOMER MASTER, READ ENTIRELY INTO WK-CUST-TABLE
008100*   BY 720 BEFORE ANY CONSFILE ROW IS PROCESSED.
008200 FD  CUSTFILE-IN
008300    RECORDING MODE IS F.
008400 COPY CUSTREC REPLACING ==:TAG:== BY ==FD-CUST==.
008500*
008600*   METRFILE - METER MASTER, READ ENTIRELY INTO WK-METER-TABLE
008700*   BY 725, SAME AS CUSTFILE ABOVE.
008800 FD  METRFILE-IN
008900    RECORDING MODE IS F.
009000 COPY METRREC REPLACING ==:TAG:== BY ==FD-METR==.
009100*
009200*   CONSFILE - THE HOURLY CONSUMPTION FEED BEING RATED THIS
009300*   RUN.  READ ONE ROW AT A TIME BY 710, NOT TABLE-LOADED.
009400 FD  CONSFILE-IN
009500    RECORDING MODE IS F.
009600 COPY CONSREC REPLACING ==:TAG:== BY ==CONS==.
009700*
009800*   RATEFILE - ONE OUTPUT ROW PER RATED CONSFILE ROW, SAME
009900*   ORDER AS CONSFILE.  REJECTED ROWS PRODUCE NO RATEFILE ROW.
010000 FD  RATEFILE-OUT
010100    RECORDING MODE IS F.
010200 COPY RATEREC.
010300*
010400*   BILLRPT - THE PRINTED BILLING REPORT.  THE 01-LEVEL HERE IS
010500*   A PLAIN 132-BYTE PRINT-LINE BUFFER; THE ACTUAL COLUMN
010600*   LAYOUTS LIVE IN THE RPT-* WORKING-STORAGE GROUPS BELOW AND
010700*   ARE MOVED IN VIA WRITE ... FROM.
010800 FD  BILLRPT-OUT
010900    RECORDING MODE IS F.
011000 01  BILL-RPT-RECORD             PIC X(132).
011100***************************************************************
011200 WORKING-STORAGE SECTION.
011300*
011400*   FILE STATUS AND EOF SWITCHES - ONE STATUS FIELD PER SELECT
011500*   ABOVE, CHECKED BY 700-OPEN-FILES RIGHT AFTER THE OPEN, AND
011600*   ONE END-OF-FILE FLAG PER INPUT FILE, SET BY THE READ
011700*   PARAGRAPH THAT OWNS THAT FILE.
011800 01  WK-FILE-STATUSES.
011900    05  WK-CUSTFILE-STATUS      PIC X(02) VALUE SPACES.
012000    05  WK-METRFILE-STATUS      PIC X(02) VALUE SPACES.
012100    05  WK-CONSFILE-STATUS      PIC X(02) VALUE SPACES.
012200    05  WK-RATEFILE-STATUS      PIC X(02) VALUE SPACES.
012300    05  WK-BILLRPT-STATUS       PIC X(02) VALUE SPACES.
012400    05  FILLER                  PIC X(02).
012500*   WK-CONSFILE-EOF DRIVES THE MAIN PROCESSING LOOP IN 000-MAIN;
012600*   THE CUSTFILE/METRFILE EOF SWITCHES ARE LOCAL TO THE TABLE
012700*   LOAD LOOPS IN 720/725 AND GO OUT OF SCOPE ONCE LOADING
012800*   FINISHES.  WK-FIRST-DETAIL SUPPRESSES A SPURIOUS CONTROL
012900*   BREAK BEFORE THE FIRST CONSFILE ROW HAS EVEN BEEN READ.
013000 01  WK-SWITCHES.
013100    05  WK-CONSFILE-EOF         PIC X(01) VALUE 'N'.
013200        88  CONSFILE-EOF                  VALUE 'Y'.
013300    05  WK-CUSTFILE-EOF-SW      PIC X(01) VALUE 'N'.
013400    05  WK-METRFILE-EOF-SW      PIC X(01) VALUE 'N'.
013500    05  WK-FIRST-DETAIL         PIC X(01) VALUE 'Y'.
013600        88  FIRST-DETAIL-ROW              VALUE 'Y'.
013700    05  WK-KEYS-VALID           PIC X(01) VALUE 'N'.
013800        88  KEYS-ARE-VALID                VALUE 'Y'.
013900    05  FILLER                  PIC X(02).
014000*
014100*   CUSTOMER TABLE - LOADED FROM CUSTFILE, SEARCHED BY CUST-ID.
014200*   ASCENDING KEY LETS 730-VALIDATE-KEYS USE SEARCH ALL (BINARY
014300*   SEARCH) INSTEAD OF A SEQUENTIAL SCAN OF ALL 100 ROWS.
014400 01  WK-CUST-TABLE.
014500    05  WK-CUST-COUNT           PIC S9(04) COMP VALUE +0.
014600    05  WK-CUST-ENTRY OCCURS 100 TIMES
014700            ASCENDING KEY IS WK-CT-CUST-ID
014800            INDEXED BY WK-CT-IDX.
014900*       CUST-ID IS THE ASCENDING KEY - MUST STAY IN THE ORDER
015000*       CUSTFILE ARRIVES IN, OR SEARCH ALL RETURNS GARBAGE.
015100        10  WK-CT-CUST-ID       PIC 9(12).
015200        10  WK-CT-ID-TYPE       PIC X(04).
015300        10  WK-CT-EMAIL         PIC X(30).
015400        10  WK-CT-ADDRESS       PIC X(30).
015500    05  FILLER                  PIC X(04).
015600*
015700*   METER TABLE - LOADED FROM METRFILE, SEARCHED BY
015800*   (CUST-ID, METER-ID) TOGETHER.
015900 01  WK-METER-TABLE.
016000    05  WK-METER-COUNT          PIC S9(04) COMP VALUE +0.
016100    05  WK-METER-ENTRY OCCURS 200 TIMES
016200            ASCENDING KEY IS WK-MT-CUST-ID, WK-MT-METER-ID
016300            INDEXED BY WK-MT-IDX.
016400*       TWO-FIELD ASCENDING KEY - METRFILE MUST BE SORTED BY
016500*       CUST-ID MAJOR, METER-ID MINOR BEFORE THIS PROGRAM RUNS.
016600        10  WK-MT-CUST-ID       PIC 9(12).
016700        10  WK-MT-METER-ID      PIC 9(12).
016800        10  WK-MT-ADDRESS       PIC X(30).
016900        10  WK-MT-CITY          PIC X(20).
017000    05  FILLER                  PIC X(04).
017100*
017200*   RATING ENGINE LINKAGE HOLDERS - THESE FIVE FIELDS ARE PASSED
017300*   TO JPOBAND ON EVERY CALL IN 740-CALL-RATING; THE BAND, PRICE
017400*   AND COST COME BACK POPULATED IF JPOBAND FOUND A MATCHING
017500*   TARIFF BAND FOR THE HOUR/KWH COMBINATION SENT IN.
017600 01  WK-RATE-LINKAGE.
017700    05  WK-CALL-HOUR            PIC 9(02).
017800    05  WK-CALL-KWH             PIC 9(05)V99.
017900    05  WK-CALL-BAND            PIC 9(01).
018000    05  WK-CALL-PRICE           PIC 9(03).
018100    05  WK-CALL-COST            PIC 9(09)V99.
018200    05  FILLER                  PIC X(04).
018300*
018400*   CONTROL-BREAK SAVE FIELDS - 835-CHECK-BREAKS COMPARES THE
018500*   INCOMING CONSFILE ROW'S CUSTOMER/METER AGAINST THESE HOLD
018600*   AREAS TO DECIDE WHETHER A METER OR CUSTOMER BREAK IS DUE.
018700*   THE -X REDEFINES GIVE AN ALPHANUMERIC VIEW OF EACH KEY FOR
018800*   ABEND-DUMP READABILITY WHEN A DISPLAY IS ADDED DURING
018900*   TROUBLESHOOTING; THEY CARRY NO PROCESSING LOGIC OF THEIR OWN.
019000 01  WK-PREV-CUST-ID             PIC 9(12) VALUE 0.
019100 01  WK-PREV-CUST-ID-X REDEFINES WK-PREV-CUST-ID PIC X(12).
019200 01  WK-PREV-METER-ID            PIC 9(12) VALUE 0.
019300 01  WK-PREV-METER-ID-X REDEFINES WK-PREV-METER-ID PIC X(12).
019400 01  WK-CONS-DATE-HOLD           PIC 9(08) VALUE 0.
019500 01  WK-CONS-DATE-X REDEFINES WK-CONS-DATE-HOLD PIC X(08).
019600*
019700*   ACCUMULATORS - COP AND KWH, METER/CUSTOMER/GRAND LEVEL.
019800*   EACH LEVEL IS ZEROED BY THE PARAGRAPH THAT PRINTS ITS BREAK
019900*   LINE (842/844/846) SO THE NEXT GROUP STARTS CLEAN; COMP-3
020000*   PACKED-DECIMAL IS THIS SHOP'S STANDARD FOR RUNNING TOTALS
020100*   THAT GET ADDED TO DOZENS OF TIMES IN A SINGLE RUN.
020200 01  WK-ACCUMULATORS.
020300*   METER-LEVEL PAIR - ZEROED BY 842-METER-BREAK AFTER PRINTING.
020400    05  WK-METER-KWH-TOTAL      PIC S9(07)V99 COMP-3 VALUE 0.
020500    05  WK-METER-COST-TOTAL     PIC S9(09)V99 COMP-3 VALUE 0.
020600*   CUSTOMER-LEVEL PAIR - ZEROED BY 844-CUSTOMER-BREAK.
020700    05  WK-CUST-KWH-TOTAL       PIC S9(07)V99 COMP-3 VALUE 0.
020800    05  WK-CUST-COST-TOTAL      PIC S9(09)V99 COMP-3 VALUE 0.
020900*   RUN-WIDE PAIR - NEVER ZEROED UNTIL THE NEXT RUN STARTS.
021000    05  WK-GRAND-KWH-TOTAL      PIC S9(09)V99 COMP-3 VALUE 0.
021100    05  WK-GRAND-COST-TOTAL     PIC S9(11)V99 COMP-3 VALUE 0.
021200    05  FILLER                  PIC X(04).
021300*
021400*   RUN COUNTERS - READ/RATED/UNRATED/REJECTED, PRINTED ON THE
021500*   GRAND TOTAL PAGE BY 846-GRAND-TOTAL AND ECHOED TO THE
021600*   OPERATOR CONSOLE BY 000-MAIN SO THE TWO NUMBERS CAN BE
021700*   CROSS-CHECKED WITHOUT WAITING FOR THE PRINTED REPORT.
021800 01  WK-COUNTERS.
021900*   INCREMENTED BY 710/100 AS EACH CONSFILE ROW IS READ AND
022000*   CLASSIFIED; NEVER RESET DURING THE RUN.
022100    05  WK-RECORDS-READ         PIC S9(07) COMP VALUE +0.
022200    05  WK-RECORDS-RATED        PIC S9(07) COMP VALUE +0.
022300    05  WK-RECORDS-UNRATED      PIC S9(07) COMP VALUE +0.
022400    05  WK-RECORDS-REJECTED     PIC S9(07) COMP VALUE +0.
022500    05  FILLER                  PIC X(04).
022600*
022700*   REPORT DATE/PAGE WORK AREA - CURRENT-DATE IS LOADED ONCE AT
022800*   800-INIT-REPORT TIME FROM THE SYSTEM CLOCK AND STAMPED ON
022900*   THE PAGE-1 HEADING ONLY; PAGES 2-N GET THEIR HEADING FROM
023000*   THE PRINTER'S OWN CARRIAGE-CONTROL OVERFLOW, NOT FROM THIS
023100*   PROGRAM, SO WK-PAGE-NUMBER IS INCREMENTED BUT NEVER RE-READ
023200*   BACK INTO A SECOND HEADING WRITE.
023300 01  SYSTEM-DATE-AND-TIME.
023400    05  CURRENT-DATE.
023500        10  CURRENT-YEAR        PIC 9(02).
023600        10  CURRENT-MONTH       PIC 9(02).
023700        10  CURRENT-DAY         PIC 9(02).
023800    05  FILLER                  PIC X(04).
023900 77  WK-PAGE-NUMBER              PIC S9(03) COMP VALUE +0.
024000*
024100*   REPORT LINES
024200*
024300*   REPORT LINES - EACH GROUP BELOW IS ONE 132-BYTE PRINT LINE,
024400*   FULL WIDTH PADDED OUT WITH A TRAILING FILLER SO THE CARRIAGE
024500*   CONTROL/COLUMN POSITIONS NEVER SHIFT REGARDLESS OF WHICH
024600*   LINE TYPE IS WRITTEN.  THE HEADING PRINTS ONCE PER PAGE; THE
024700*   DETAIL/BREAK/ERROR/TOTAL LINES ARE SELECTED BY THE
024800*   PROCEDURE DIVISION PARAGRAPHS THAT MOVE INTO THEM BELOW.
024900 01  RPT-HEADING1.
025000    05  FILLER                  PIC X(01) VALUE SPACE.
025100    05  FILLER                  PIC X(38)
025200            VALUE 'JPOENERGIA - NON-REGULATED BILLING'.
025300*   RUN DATE AND PAGE NUMBER FOLLOW THE TITLE - LOADED FROM
025400*   SYSTEM-DATE-AND-TIME AND WK-PAGE-NUMBER BY 800-INIT-REPORT.
025500    05  FILLER                  PIC X(10) VALUE '  DATE: '.
025600    05  RPT-H1-MM               PIC 99.
025700    05  FILLER                  PIC X(01) VALUE '/'.
025800    05  RPT-H1-DD               PIC 99.
025900    05  FILLER                  PIC X(01) VALUE '/'.
026000    05  RPT-H1-YY               PIC 99.
026100    05  FILLER                  PIC X(08) VALUE '  PAGE: '.
026200    05  RPT-H1-PAGE             PIC ZZ9.
026300    05  FILLER                  PIC X(60) VALUE SPACES.
026400*   COLUMN HEADING LINE - PRINTED RIGHT AFTER RPT-HEADING1 ON
026500*   PAGE 1 ONLY; LABELS LINE UP WITH THE PIC CLAUSES BELOW IN
026600*   RPT-DETAIL-LINE COLUMN FOR COLUMN.
026700 01  RPT-HEADING2.
026800    05  FILLER                  PIC X(01) VALUE SPACE.
026900    05  FILLER                  PIC X(44)
027000            VALUE 'CUSTOMER-ID  METER-ID     DATE     HR    KWH'.
027100    05  FILLER                  PIC X(22)
027200            VALUE '   BND PRICE      COST'.
027300    05  FILLER                  PIC X(65) VALUE SPACES.
027400*   ONE RATED-CONSUMPTION DETAIL LINE PER ACCEPTED CONSFILE ROW,
027500*   MOVED TO AND WRITTEN BY 840-WRITE-DETAIL-LINE; THE BAND,
027600*   PRICE AND COST COLUMNS COME STRAIGHT FROM WK-RATE-LINKAGE
027700*   AFTER THE JPOBAND CALL RETURNS.
027800 01  RPT-DETAIL-LINE.
027900    05  FILLER                  PIC X(01) VALUE SPACE.
028000    05  RPT-DT-CUST-ID          PIC 9(12).
028100    05  FILLER                  PIC X(02) VALUE SPACES.
028200    05  RPT-DT-METER-ID         PIC 9(12).
028300    05  FILLER                  PIC X(02) VALUE SPACES.
028400    05  RPT-DT-DATE             PIC 9(08).
028500    05  FILLER                  PIC X(02) VALUE SPACES.
028600    05  RPT-DT-HOUR             PIC Z9.
028700*   HOUR IS 0-23, CLOCK-HOUR CONVENTION - SEE JPOBAND FOR HOW
028800*   THE BAND SELECTION USES THIS SAME VALUE.
028900    05  FILLER                  PIC X(03) VALUE SPACES.
029000    05  RPT-DT-KWH              PIC ZZ,ZZ9.99.
029100    05  FILLER                  PIC X(03) VALUE SPACES.
029200    05  RPT-DT-BAND             PIC 9.
029300    05  FILLER                  PIC X(03) VALUE SPACES.
029400    05  RPT-DT-PRICE            PIC ZZ9.
029500    05  FILLER                  PIC X(03) VALUE SPACES.
029600    05  RPT-DT-COST             PIC ZZZ,ZZZ,ZZ9.99.
029700    05  FILLER                  PIC X(44) VALUE SPACES.
029800*   REJECT LINE - PRINTED BY 845-WRITE-ERROR-LINE IN PLACE OF A
029900*   DETAIL LINE WHEN 730-VALIDATE-KEYS CANNOT FIND THE CUSTOMER
030000*   OR METER ID ON FILE; NO KWH/BAND/COST COLUMNS ARE SHOWN
030100*   BECAUSE THE ROW NEVER REACHED THE RATING CALL.
030200 01  RPT-ERROR-LINE.
030300    05  FILLER                  PIC X(01) VALUE SPACE.
030400    05  FILLER                  PIC X(11) VALUE '*** REJECT'.
030500    05  RPT-ER-CUST-ID          PIC 9(12).
030600    05  FILLER                  PIC X(02) VALUE SPACES.
030700    05  RPT-ER-METER-ID         PIC 9(12).
030800    05  FILLER                  PIC X(10) VALUE ' UNKNOWN  '.
030900*   THE LITERAL ABOVE COVERS BOTH REJECT REASONS THIS PROGRAM
031000*   KNOWS (BAD CUST-ID OR BAD METER-ID) WITHOUT NEEDING A
031100*   SEPARATE REASON CODE COLUMN.
031200    05  FILLER                  PIC X(82) VALUE SPACES.
031300*   METER SUBTOTAL LINE - PRINTED BY 842-METER-BREAK WHEN THE
031400*   METER-ID CHANGES; CARRIES WK-METER-KWH-TOTAL/COST-TOTAL,
031500*   WHICH ARE THEN ZEROED FOR THE NEXT METER.
031600 01  RPT-METER-TOTAL.
031700    05  FILLER                  PIC X(03) VALUE '  *'.
031800    05  FILLER                  PIC X(08) VALUE ' METER '.
031900*   ONE ASTERISK LEVEL FOR A METER BREAK, TWO FOR A CUSTOMER
032000*   BREAK, THREE FOR THE GRAND TOTAL - LETS AN OPERATOR SCAN
032100*   THE PRINTOUT AND SPOT WHICH LEVEL A TOTAL LINE BELONGS TO.
032200    05  RPT-MT-METER-ID         PIC 9(12).
032300    05  FILLER                  PIC X(08) VALUE ' TOTAL '.
032400    05  RPT-MT-KWH              PIC ZZZ,ZZ9.99.
032500    05  FILLER                  PIC X(04) VALUE SPACES.
032600    05  RPT-MT-COST             PIC ZZZ,ZZZ,ZZ9.99.
032700    05  FILLER                  PIC X(70) VALUE SPACES.
032800*   CUSTOMER SUBTOTAL LINE - PRINTED BY 844-CUSTOMER-BREAK WHEN
032900*   THE CUSTOMER-ID CHANGES (ALWAYS AFTER THE LAST METER BREAK
033000*   FOR THAT CUSTOMER); CARRIES WK-CUST-KWH-TOTAL/COST-TOTAL,
033100*   ZEROED AFTERWARD FOR THE NEXT CUSTOMER.
033200 01  RPT-CUSTOMER-TOTAL.
033300    05  FILLER                  PIC X(04) VALUE ' ** '.
033400    05  FILLER                  PIC X(10) VALUE 'CUSTOMER '.
033500    05  RPT-CT-CUST-ID          PIC 9(12).
033600    05  FILLER                  PIC X(08) VALUE ' TOTAL '.
033700    05  RPT-CT-KWH              PIC ZZZ,ZZ9.99.
033800    05  FILLER                  PIC X(04) VALUE SPACES.
033900    05  RPT-CT-COST             PIC ZZZ,ZZZ,ZZ9.99.
034000    05  FILLER                  PIC X(67) VALUE SPACES.
034100*   GRAND TOTAL LINE - PRINTED ONCE BY 846-GRAND-TOTAL AT END OF
034200*   RUN, AFTER THE FORCED FINAL BREAK IN 000-MAIN; CARRIES
034300*   WK-GRAND-KWH-TOTAL/COST-TOTAL ACROSS ALL METERS AND
034400*   CUSTOMERS PROCESSED.
034500 01  RPT-GRAND-TOTAL.
034600    05  FILLER                  PIC X(05) VALUE ' *** '.
034700    05  FILLER                  PIC X(13) VALUE 'GRAND TOTAL '.
034800*   WIDER PIC CLAUSES THAN THE METER/CUSTOMER TOTAL LINES ABOVE
034900*   SINCE A FULL RUN'S KWH AND COST CAN EXCEED EITHER OF THOSE.
035000    05  RPT-GT-KWH              PIC ZZZ,ZZZ,ZZ9.99.
035100    05  FILLER                  PIC X(04) VALUE SPACES.
035200    05  RPT-GT-COST             PIC ZZ,ZZZ,ZZZ,ZZ9.99.
035300    05  FILLER                  PIC X(77) VALUE SPACES.
035400*   RECORD-COUNT LINE - PRINTED RIGHT AFTER THE GRAND TOTAL LINE
035500*   SO THE REPORT ITSELF DOCUMENTS HOW MANY ROWS WERE READ,
035600*   RATED, LEFT UNRATED, AND REJECTED - THE SAME FOUR NUMBERS
035700*   000-MAIN ALSO SENDS TO THE OPERATOR CONSOLE.
035800 01  RPT-COUNTS-LINE.
035900*   FOUR-WAY COUNT BREAKDOWN - READ SHOULD ALWAYS EQUAL RATED
036000*   PLUS UNRATED PLUS REJECTED; OPERATIONS CHECKS THIS ON
036100*   EVERY RUN BEFORE RELEASING THE REPORT TO BILLING.
036200    05  FILLER                  PIC X(20) VALUE
036300            ' RECORDS READ....  '.
036400    05  RPT-CN-READ             PIC ZZZ,ZZ9.
036500    05  FILLER                  PIC X(14) VALUE '   RATED....  '.
036600    05  RPT-CN-RATED            PIC ZZZ,ZZ9.
036700    05  FILLER                  PIC X(17) VALUE
036800            '   UNRATED....  '.
036900    05  RPT-CN-UNRATED          PIC ZZZ,ZZ9.
037000    05  FILLER                  PIC X(18) VALUE
037100            '   REJECTED....  '.
037200    05  RPT-CN-REJECTED         PIC ZZZ,ZZ9.
037300    05  FILLER                  PIC X(35) VALUE SPACES.
037400***************************************************************
037500 PROCEDURE DIVISION.
037600***************************************************************
037700*
037800*   000-MAIN DRIVES THE ENTIRE BILLING RUN.  IT OPENS THE
037900*   FILES, PRIMES THE REPORT HEADING, LOADS THE CUSTOMER AND
038000*   METER TABLES INTO STORAGE (SEE SR-0117 - THIS SHOP KEEPS
038100*   MASTER LOOKUPS IN AN INDEXED TABLE RATHER THAN RE-READING
038200*   THE MASTER FILES FOR EVERY CONSUMPTION ROW), THEN READS
038300*   AND RATES CONSFILE UNTIL END OF FILE.  THE FINAL METER AND
038400*   CUSTOMER BREAK IS FORCED HERE BECAUSE THE LAST GROUP ON
038500*   THE FILE NEVER TRIGGERS A CONTROL BREAK OF ITS OWN.
038600 000-MAIN.
038700    ACCEPT CURRENT-DATE FROM DATE.
038800    PERFORM 700-OPEN-FILES THRU 700-EXIT.
038900    PERFORM 800-INIT-REPORT THRU 800-EXIT.
039000    PERFORM 720-LOAD-CUST-TABLE THRU 720-EXIT.
039100    PERFORM 725-LOAD-METR-TABLE THRU 725-EXIT.
039200    PERFORM 710-READ-CONSFILE THRU 710-EXIT.
039300    PERFORM 100-PROCESS-CONSUMPTIONS THRU 100-EXIT
039400            UNTIL CONSFILE-EOF.
039500*   FORCE THE LAST METER/CUSTOMER TOTAL LINE - CONSFILE HAS NO
039600*   TRAILER RECORD TO TRIGGER THE BREAK LOGIC IN 835.
039700    IF NOT FIRST-DETAIL-ROW
039800        PERFORM 842-METER-BREAK THRU 842-EXIT
039900        PERFORM 844-CUSTOMER-BREAK THRU 844-EXIT
040000    END-IF.
040100    PERFORM 846-GRAND-TOTAL THRU 846-EXIT.
040200    PERFORM 790-CLOSE-FILES THRU 790-EXIT.
040300*   OPERATOR CONSOLE SUMMARY - SAME FOUR COUNTERS THAT PRINT
040400*   ON THE REPORT'S GRAND TOTAL LINE, FOR QUICK JOB-LOG REVIEW.
040500    DISPLAY 'JPORATE - RECORDS READ    = ' WK-RECORDS-READ.
040600    DISPLAY 'JPORATE - RECORDS RATED   = ' WK-RECORDS-RATED.
040700    DISPLAY 'JPORATE - RECORDS UNRATED = ' WK-RECORDS-UNRATED.
040800    DISPLAY 'JPORATE - RECORDS REJECTD = ' WK-RECORDS-REJECTED.
040900    GOBACK.
041000*
041100*   100-PROCESS-CONSUMPTIONS HANDLES ONE CONSFILE ROW.  A ROW
041200*   WHOSE CUSTOMER/METER KEY DOES NOT MATCH A LOADED MASTER IS
041300*   REJECTED (PRINTED ON THE ERROR LINE, NOT RATED, NOT WRITTEN
041400*   TO RATEFILE) RATHER THAN ABENDING THE RUN.
041500 100-PROCESS-CONSUMPTIONS.
041600    PERFORM 730-VALIDATE-KEYS THRU 730-EXIT.
041700    IF KEYS-ARE-VALID
041800        PERFORM 835-CHECK-BREAKS THRU 835-EXIT
041900        PERFORM 740-CALL-RATING THRU 740-EXIT
042000        PERFORM 760-WRITE-RATEFILE THRU 760-EXIT
042100        PERFORM 840-WRITE-DETAIL-LINE THRU 840-EXIT
042200*       ROLL THE READING INTO ALL THREE LEVELS OF ACCUMULATOR -
042300*       METER, CUSTOMER, AND GRAND TOTAL - IN ONE ADD.
042400        ADD CONS-KWH TO WK-METER-KWH-TOTAL
042500                        WK-CUST-KWH-TOTAL
042600                        WK-GRAND-KWH-TOTAL
042700        ADD WK-CALL-COST TO WK-METER-COST-TOTAL
042800                            WK-CUST-COST-TOTAL
042900                            WK-GRAND-COST-TOTAL
043000*       A ZERO BAND MEANS JPOBAND COULD NOT RATE THE READING
043100*       (HOUR/KWH FELL IN A TARIFF GAP) - COUNT IT UNRATED,
043200*       NOT REJECTED, SINCE THE KEYS THEMSELVES WERE GOOD.
043300        IF WK-CALL-BAND = 0
043400            ADD +1 TO WK-RECORDS-UNRATED
043500        ELSE
043600            ADD +1 TO WK-RECORDS-RATED
043700        END-IF
043800    ELSE
043900        ADD +1 TO WK-RECORDS-REJECTED
044000        PERFORM 845-WRITE-ERROR-LINE THRU 845-EXIT
044100    END-IF.
044200    PERFORM 710-READ-CONSFILE THRU 710-EXIT.
044300 100-EXIT.
044400    EXIT.
044500*
044600*   700-OPEN-FILES OPENS ALL FIVE FILES FOR THE RUN AND CHECKS
044700*   FILE STATUS AFTER THE OPEN, PER SHOP STANDARD - A BAD
044800*   STATUS SETS RETURN-CODE 16 AND FORCES THE MAIN READ LOOP
044900*   TO FALL THROUGH IMMEDIATELY RATHER THAN READING A FILE
045000*   THAT NEVER OPENED.
045100 700-OPEN-FILES.
045200    OPEN INPUT  CUSTFILE-IN
045300                METRFILE-IN
045400                CONSFILE-IN
045500         OUTPUT RATEFILE-OUT
045600                BILLRPT-OUT.
045700*   CUSTFILE MUST OPEN CLEAN - THE CUSTOMER TABLE LOAD IN 720
045800*   DEPENDS ON IT.
045900    IF WK-CUSTFILE-STATUS NOT = '00'
046000        DISPLAY 'JPORATE - ERROR OPENING CUSTFILE. RC: '
046100                WK-CUSTFILE-STATUS
046200        MOVE 16 TO RETURN-CODE
046300        MOVE 'Y' TO WK-CONSFILE-EOF
046400    END-IF.
046500*   SAME CHECK FOR THE METER MASTER FEEDING 725.
046600    IF WK-METRFILE-STATUS NOT = '00'
046700        DISPLAY 'JPORATE - ERROR OPENING METRFILE. RC: '
046800                WK-METRFILE-STATUS
046900        MOVE 16 TO RETURN-CODE
047000        MOVE 'Y' TO WK-CONSFILE-EOF
047100    END-IF.
047200*   AND FOR THE CONSUMPTION FEED ITSELF - THE FILE THE MAIN
047300*   LOOP ACTUALLY READS ROW BY ROW.
047400    IF WK-CONSFILE-STATUS NOT = '00'
047500        DISPLAY 'JPORATE - ERROR OPENING CONSFILE. RC: '
047600                WK-CONSFILE-STATUS
047700        MOVE 16 TO RETURN-CODE
047800        MOVE 'Y' TO WK-CONSFILE-EOF
047900    END-IF.
048000*   OUTPUT FILES GET THE SAME TREATMENT - A DISK FULL OR
048100*   ALLOCATION FAILURE ON EITHER OUTPUT STOPS THE RUN JUST AS
048200*   HARD AS A BAD INPUT OPEN WOULD.
048300    IF WK-RATEFILE-STATUS NOT = '00'
048400        DISPLAY 'JPORATE - ERROR OPENING RATEFILE. RC: '
048500                WK-RATEFILE-STATUS
048600        MOVE 16 TO RETURN-CODE
048700        MOVE 'Y' TO WK-CONSFILE-EOF
048800    END-IF.
048900    IF WK-BILLRPT-STATUS NOT = '00'
049000        DISPLAY 'JPORATE - ERROR OPENING BILLRPT. RC: '
049100                WK-BILLRPT-STATUS
049200        MOVE 16 TO RETURN-CODE
049300        MOVE 'Y' TO WK-CONSFILE-EOF
049400    END-IF.
049500 700-EXIT.
049600    EXIT.
049700*
049800*   710-READ-CONSFILE READS ONE CONSFILE ROW.  CONSFILE IS THE
049900*   ONLY FILE READ ROW-AT-A-TIME DURING THE MAIN LOOP - THE
050000*   MASTERS WERE ALREADY LOADED INTO TABLES BY 720/725.
050100 710-READ-CONSFILE.
050200    READ CONSFILE-IN
050300        AT END MOVE 'Y' TO WK-CONSFILE-EOF.
050400    ADD +1 TO WK-RECORDS-READ.
050500 710-EXIT.
050600    EXIT.
050700*
050800*   720/721 LOAD CUSTFILE INTO WK-CUST-TABLE, IN CUSTFILE'S
050900*   OWN ASCENDING CUST-ID ORDER, SO 730 CAN SEARCH ALL AGAINST
051000*   IT.  THE 100-ROW OCCURS LIMIT STOPS THE LOAD SHORT OF A
051100*   TABLE OVERFLOW RATHER THAN ABENDING ON SUBSCRIPT RANGE.
051200 720-LOAD-CUST-TABLE.
051300    MOVE 'N' TO WK-CUSTFILE-EOF-SW.
051400    PERFORM 721-READ-CUSTFILE THRU 721-EXIT
051500            UNTIL WK-CUSTFILE-EOF-SW = 'Y'
051600               OR WK-CUST-COUNT = 100.
051700 720-EXIT.
051800    EXIT.
051900*
052000 721-READ-CUSTFILE.
052100*   ONE CUSTFILE ROW BECOMES ONE WK-CUST-TABLE ENTRY - CUSTFILE
052200*   ARRIVES IN ASCENDING CUST-ID ORDER ALREADY SO NO SORT STEP
052300*   IS NEEDED AHEAD OF THIS PROGRAM.
052400    READ CUSTFILE-IN
052500        AT END MOVE 'Y' TO WK-CUSTFILE-EOF-SW.
052600    IF WK-CUSTFILE-EOF-SW NOT = 'Y'
052700        ADD +1 TO WK-CUST-COUNT
052800        MOVE FD-CUST-ID       TO WK-CT-CUST-ID(WK-CUST-COUNT)
052900        MOVE FD-CUST-ID-TYPE  TO WK-CT-ID-TYPE(WK-CUST-COUNT)
053000        MOVE FD-CUST-EMAIL    TO WK-CT-EMAIL(WK-CUST-COUNT)
053100        MOVE FD-CUST-ADDRESS  TO WK-CT-ADDRESS(WK-CUST-COUNT)
053200    END-IF.
053300 721-EXIT.
053400    EXIT.
053500*
053600*   725/726 LOAD METRFILE INTO WK-METER-TABLE THE SAME WAY,
053700*   ASCENDING ON (CUST-ID, METER-ID) - THE 200-ROW LIMIT
053800*   COVERS A CUSTOMER BASE WHERE MOST ACCOUNTS CARRY ONE OR
053900*   TWO METERS.
054000 725-LOAD-METR-TABLE.
054100    MOVE 'N' TO WK-METRFILE-EOF-SW.
054200    PERFORM 726-READ-METRFILE THRU 726-EXIT
054300            UNTIL WK-METRFILE-EOF-SW = 'Y'
054400               OR WK-METER-COUNT = 200.
054500 725-EXIT.
054600    EXIT.
054700*
054800 726-READ-METRFILE.
054900*   SAME PATTERN AS 721 ABOVE, ONE METRFILE ROW PER TABLE ENTRY;
055000*   METRFILE IS ALSO ASSUMED PRE-SORTED ASCENDING BY CUST-ID
055100*   THEN METER-ID.
055200    READ METRFILE-IN
055300        AT END MOVE 'Y' TO WK-METRFILE-EOF-SW.
055400    IF WK-METRFILE-EOF-SW NOT = 'Y'
055500        ADD +1 TO WK-METER-COUNT
055600        MOVE FD-METR-CUST-ID  TO WK-MT-CUST-ID(WK-METER-COUNT)
055700        MOVE FD-METR-ID       TO WK-MT-METER-ID(WK-METER-COUNT)
055800        MOVE FD-METR-ADDRESS  TO WK-MT-ADDRESS(WK-METER-COUNT)
055900        MOVE FD-METR-CITY     TO WK-MT-CITY(WK-METER-COUNT)
056000    END-IF.
056100 726-EXIT.
056200    EXIT.
056300*
056400*   730-VALIDATE-KEYS CONFIRMS THE CONSFILE ROW'S CUSTOMER AND
056500*   METER BOTH EXIST ON THE TABLES LOADED ABOVE BEFORE WE RATE
056600*   OR WRITE ANYTHING FOR IT - A CONSUMPTION ROW FOR A METER
056700*   THAT WAS NEVER INSTALLED (OR WAS DROPPED) IS REJECTED.
056800 730-VALIDATE-KEYS.
056900    MOVE 'N' TO WK-KEYS-VALID.
057000*   OUTER SEARCH ALL CONFIRMS THE CUSTOMER-ID EXISTS; ONLY IF
057100*   IT MATCHES DO WE BOTHER SEARCHING THE METER TABLE - NO
057200*   SENSE VALIDATING A METER UNDER A CUSTOMER THAT ISN'T THERE.
057300    SEARCH ALL WK-CUST-ENTRY
057400        WHEN WK-CT-CUST-ID(WK-CT-IDX) = CONS-CUST-ID
057500*           INNER SEARCH ALL CONFIRMS THE METER BELONGS TO THIS
057600*           SAME CUSTOMER - A METER-ID THAT EXISTS BUT UNDER A
057700*           DIFFERENT CUSTOMER STILL FAILS VALIDATION.
057800            SEARCH ALL WK-METER-ENTRY
057900                WHEN WK-MT-CUST-ID(WK-MT-IDX) = CONS-CUST-ID
058000                 AND WK-MT-METER-ID(WK-MT-IDX) = CONS-METER-ID
058100                    MOVE 'Y' TO WK-KEYS-VALID
058200            END-SEARCH
058300    END-SEARCH.
058400 730-EXIT.
058500    EXIT.
058600*
058700*   740-CALL-RATING HANDS ONE READING TO THE JPOBAND SUBPROGRAM
058800*   AND GETS BACK ITS TARIFF BAND, UNIT PRICE, AND COST - SEE
058900*   JPOBAND FOR THE BAND-SELECTION RULES THEMSELVES.  THIS
059000*   PROGRAM DOES NOT KNOW OR DUPLICATE THOSE RULES.
059100 740-CALL-RATING.
059200*   ONLY HOUR AND KWH GO OUT - THE CUSTOMER/METER IDENTITY IS
059300*   IRRELEVANT TO THE RATING DECISION, WHICH DEPENDS ONLY ON
059400*   WHEN THE ENERGY WAS CONSUMED AND HOW MUCH.
059500    MOVE CONS-HOUR TO WK-CALL-HOUR.
059600    MOVE CONS-KWH  TO WK-CALL-KWH.
059700    CALL 'JPOBAND' USING WK-CALL-HOUR, WK-CALL-KWH,
059800                          WK-CALL-BAND, WK-CALL-PRICE,
059900                          WK-CALL-COST.
060000 740-EXIT.
060100    EXIT.
060200*
060300*   760-WRITE-RATEFILE BUILDS ONE RATEFILE OUTPUT ROW FROM THE
060400*   CONSFILE KEY/READING PLUS THE JPOBAND RESULT AND WRITES IT
060500*   - RATEFILE STAYS IN CONSFILE'S OWN ARRIVAL ORDER.
060600 760-WRITE-RATEFILE.
060700*   ONLY REACHED FOR ACCEPTED ROWS - A REJECTED CONSFILE ROW
060800*   NEVER PRODUCES A RATEFILE OUTPUT ROW.
060900*   KEY AND READING FIELDS COME STRAIGHT FROM THE CONSFILE ROW;
061000*   THE BAND/PRICE/COST FIELDS COME FROM THE JPOBAND CALL JUST
061100*   COMPLETED IN 740-CALL-RATING.
061200    MOVE CONS-CUST-ID   TO RATE-CUST-ID.
061300    MOVE CONS-METER-ID  TO RATE-METER-ID.
061400    MOVE CONS-DATE      TO RATE-DATE.
061500    MOVE CONS-HOUR      TO RATE-HOUR.
061600    MOVE CONS-KWH       TO RATE-KWH.
061700    MOVE WK-CALL-BAND   TO RATE-BAND.
061800    MOVE WK-CALL-PRICE  TO RATE-PRICE.
061900    MOVE WK-CALL-COST   TO RATE-COST.
062000    WRITE RATE-RECORD.
062100 760-EXIT.
062200    EXIT.
062300*
062400 790-CLOSE-FILES.
062500*   ALL FIVE FILES CLOSE TOGETHER AT NORMAL END OF RUN - THERE
062600*   IS NO PARTIAL-CLOSE PATH SINCE A BAD OPEN ALREADY SHORT-
062700*   CIRCUITS THE MAIN LOOP BEFORE ANY ROWS ARE PROCESSED.
062800    CLOSE CUSTFILE-IN, METRFILE-IN, CONSFILE-IN,
062900          RATEFILE-OUT, BILLRPT-OUT.
063000 790-EXIT.
063100    EXIT.
063200*
063300*   800-INIT-REPORT PRINTS THE PAGE 1 HEADING BLOCK BEFORE ANY
063400*   DETAIL LINE IS WRITTEN - PAGE 2 AND UP ARE HANDLED BY THE
063500*   PRINTER'S OWN PAGE OVERFLOW, NOT REPEATED BY THIS PROGRAM.
063600 800-INIT-REPORT.
063700*   PAGE NUMBER AND RUN DATE ARE STAMPED INTO THE HEADING GROUP
063800*   BEFORE THE FIRST WRITE; PAGE ADVANCE ON THE FIRST WRITE IS
063900*   HANDLED BY THE AFTER PAGE CLAUSE BELOW.
064000    ADD +1 TO WK-PAGE-NUMBER.
064100    MOVE CURRENT-YEAR  TO RPT-H1-YY.
064200    MOVE CURRENT-MONTH TO RPT-H1-MM.
064300    MOVE CURRENT-DAY   TO RPT-H1-DD.
064400    MOVE WK-PAGE-NUMBER TO RPT-H1-PAGE.
064500    WRITE BILL-RPT-RECORD FROM RPT-HEADING1 AFTER PAGE.
064600    WRITE BILL-RPT-RECORD FROM RPT-HEADING2 AFTER 1.
064700 800-EXIT.
064800    EXIT.
064900*
065000*   835-CHECK-BREAKS COMPARES THE CURRENT ROW'S METER/CUSTOMER
065100*   AGAINST THE PREVIOUS ROW'S SAVED KEYS AND FIRES A METER
065200*   TOTAL LINE (AND A CUSTOMER TOTAL LINE, IF THE CUSTOMER ALSO
065300*   CHANGED) BEFORE MOVING ON.  CONSFILE ARRIVES IN KEY ORDER
065400*   SO A CHANGE IN EITHER KEY MEANS THE GROUP IS DONE.
065500 835-CHECK-BREAKS.
065600    IF FIRST-DETAIL-ROW
065700        MOVE 'N'            TO WK-FIRST-DETAIL
065800        MOVE CONS-CUST-ID   TO WK-PREV-CUST-ID
065900        MOVE CONS-METER-ID  TO WK-PREV-METER-ID
066000    ELSE
066100        IF CONS-METER-ID NOT = WK-PREV-METER-ID
066200           OR CONS-CUST-ID NOT = WK-PREV-CUST-ID
066300            PERFORM 842-METER-BREAK THRU 842-EXIT
066400            IF CONS-CUST-ID NOT = WK-PREV-CUST-ID
066500                PERFORM 844-CUSTOMER-BREAK THRU 844-EXIT
066600            END-IF
066700            MOVE CONS-CUST-ID  TO WK-PREV-CUST-ID
066800            MOVE CONS-METER-ID TO WK-PREV-METER-ID
066900        END-IF
067000    END-IF.
067100 835-EXIT.
067200    EXIT.
067300*
067400*   840-WRITE-DETAIL-LINE PRINTS ONE RATED READING - THE
067500*   COLUMNS MATCH RATEFILE'S OWN LAYOUT ONE FOR ONE.
067600 840-WRITE-DETAIL-LINE.
067700    MOVE CONS-CUST-ID   TO RPT-DT-CUST-ID.
067800    MOVE CONS-METER-ID  TO RPT-DT-METER-ID.
067900    MOVE CONS-DATE      TO RPT-DT-DATE.
068000    MOVE CONS-HOUR      TO RPT-DT-HOUR.
068100    MOVE CONS-KWH       TO RPT-DT-KWH.
068200    MOVE WK-CALL-BAND   TO RPT-DT-BAND.
068300    MOVE WK-CALL-PRICE  TO RPT-DT-PRICE.
068400    MOVE WK-CALL-COST   TO RPT-DT-COST.
068500    WRITE BILL-RPT-RECORD FROM RPT-DETAIL-LINE AFTER 1.
068600 840-EXIT.
068700    EXIT.
068800*
068900*   842-METER-BREAK PRINTS THE JUST-FINISHED METER'S KWH/COST
069000*   SUBTOTAL AND RESETS THE METER-LEVEL ACCUMULATORS TO ZERO
069100*   FOR THE NEXT METER.
069200 842-METER-BREAK.
069300    MOVE WK-PREV-METER-ID   TO RPT-MT-METER-ID.
069400    MOVE WK-METER-KWH-TOTAL  TO RPT-MT-KWH.
069500    MOVE WK-METER-COST-TOTAL TO RPT-MT-COST.
069600    WRITE BILL-RPT-RECORD FROM RPT-METER-TOTAL AFTER 1.
069700    MOVE 0 TO WK-METER-KWH-TOTAL, WK-METER-COST-TOTAL.
069800 842-EXIT.
069900    EXIT.
070000*
070100*   844-CUSTOMER-BREAK DOES THE SAME AT THE CUSTOMER LEVEL,
070200*   ONE LEVEL UP FROM THE METER BREAK ABOVE.
070300 844-CUSTOMER-BREAK.
070400    MOVE WK-PREV-CUST-ID    TO RPT-CT-CUST-ID.
070500    MOVE WK-CUST-KWH-TOTAL   TO RPT-CT-KWH.
070600    MOVE WK-CUST-COST-TOTAL  TO RPT-CT-COST.
070700    WRITE BILL-RPT-RECORD FROM RPT-CUSTOMER-TOTAL AFTER 1.
070800    MOVE 0 TO WK-CUST-KWH-TOTAL, WK-CUST-COST-TOTAL.
070900 844-EXIT.
071000    EXIT.
071100*
071200*   845-WRITE-ERROR-LINE PRINTS ONE REJECTED CONSFILE ROW - NO
071300*   KWH OR COST COLUMNS SINCE THE ROW WAS NEVER RATED.
071400 845-WRITE-ERROR-LINE.
071500    MOVE CONS-CUST-ID  TO RPT-ER-CUST-ID.
071600    MOVE CONS-METER-ID TO RPT-ER-METER-ID.
071700    WRITE BILL-RPT-RECORD FROM RPT-ERROR-LINE AFTER 1.
071800 845-EXIT.
071900    EXIT.
072000*
072100*   846-GRAND-TOTAL CLOSES OUT THE REPORT WITH THE RUN-WIDE
072200*   KWH/COST TOTAL AND THE FOUR RECORD COUNTERS (READ, RATED,
072300*   UNRATED, REJECTED) THAT ALSO GO TO THE OPERATOR CONSOLE
072400*   FROM 000-MAIN - KEEP THESE TWO IN SYNC IF EITHER CHANGES.
072500 846-GRAND-TOTAL.
072600    MOVE WK-GRAND-KWH-TOTAL  TO RPT-GT-KWH.
072700    MOVE WK-GRAND-COST-TOTAL TO RPT-GT-COST.
072800    WRITE BILL-RPT-RECORD FROM RPT-GRAND-TOTAL AFTER 2.
072900    MOVE WK-RECORDS-READ     TO RPT-CN-READ.
073000    MOVE WK-RECORDS-RATED    TO RPT-CN-RATED.
073100    MOVE WK-RECORDS-UNRATED  TO RPT-CN-UNRATED.
073200    MOVE WK-RECORDS-REJECTED TO RPT-CN-REJECTED.
073300    WRITE BILL-RPT-RECORD FROM RPT-COUNTS-LINE AFTER 1.
073400 846-EXIT.
073500    EXIT.

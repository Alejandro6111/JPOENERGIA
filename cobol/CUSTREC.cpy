000100***************************************************************
000200*   MEMBER NAME  = CUSTREC
000300*   DESCRIPTIVE NAME = CUSTOMER MASTER RECORD LAYOUT
000400*                      JPOENERGIA NON-REGULATED BILLING SYSTEM
000500*
000600*   COPY THIS MEMBER REPLACING ==:TAG:== BY THE CALLING
000700*   PROGRAM'S OWN DATA-NAME PREFIX (SEE COPY STATEMENTS IN
000800*   JPORATE AND JPOMAINT).
000900*
001000*   FIXED LENGTH 76 BYTE RECORD, ONE PER CUSTOMER, KEYED ON
001100*   :TAG:-ID.  RECORD IS UNIQUE - NO DUPLICATE :TAG:-ID ALLOWED
001200*   ON THE MASTER.
001300***************************************************************
001400*   CHANGE LOG
001500*   DATE     BY    TICKET     DESCRIPTION
001600*   -------- ----  ---------  ------------------------------
001700*   03/11/91 RVB   SR-0091    ORIGINAL LAYOUT FOR CONVERSION
001800*                             FROM THE CUSTOMER CARD FILE
001900*   09/22/93 LJT   SR-0244    ADDED CUST-ID-TYPE FOR CC/NIT/CE
002000*                             IDENTIFICATION CODES PER LEGAL
002100*   06/03/98 GHM   SR-0501    Y2K - VERIFIED NO 2-DIGIT YEAR
002200*                             FIELDS EXIST ON THIS RECORD
002300*   01/14/02 DSP   SR-0680    ADDED CUST-EMAIL FOR E-BILL PILOT
002400***************************************************************
002500 01  :TAG:-RECORD.
002600     05  :TAG:-ID                    PIC 9(12).
002700     05  :TAG:-ID-TYPE               PIC X(04).
002800     05  :TAG:-EMAIL                 PIC X(30).
002900     05  :TAG:-ADDRESS               PIC X(30).

000100***************************************************************
000200*   MEMBER NAME  = RATEREC
000300*   DESCRIPTIVE NAME = RATED CONSUMPTION DETAIL RECORD
000400*                      JPOENERGIA NON-REGULATED BILLING SYSTEM
000500*
000600*   OUTPUT OF THE JPORATE BILLING BATCH - ONE ROW PER CONSFILE
000700*   ROW THAT PASSED CUSTOMER/METER VALIDATION, IN THE SAME
000800*   ORDER AS CONSFILE.  RATE-BAND OF ZERO MEANS THE READING
000900*   MATCHED NO TARIFF BAND (SEE JPOBAND) AND CARRIES A ZERO
001000*   PRICE AND COST.
001100***************************************************************
001200*   CHANGE LOG
001300*   DATE     BY    TICKET     DESCRIPTION
001400*   -------- ----  ---------  ------------------------------
001500*   05/19/92 RVB   SR-0117    ORIGINAL LAYOUT
001600*   02/08/95 LJT   SR-0333    ADDED RATE-BAND SO THE BILLING
001700*                             REPORT CAN FOOT UNRATED READINGS
001800*                             SEPARATELY FROM RATED ONES
001900***************************************************************
002000 01  RATE-RECORD.
002100     05  RATE-CUST-ID                PIC 9(12).
002200     05  RATE-METER-ID               PIC 9(12).
002300     05  RATE-DATE                   PIC 9(08).
002400     05  RATE-HOUR                   PIC 9(02).
002500     05  RATE-KWH                    PIC 9(05)V99.
002600     05  RATE-BAND                   PIC 9(01).
002700     05  RATE-PRICE                  PIC 9(03).
002800     05  RATE-COST                   PIC 9(09)V99.

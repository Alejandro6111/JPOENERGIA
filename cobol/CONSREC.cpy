000100***************************************************************
000200*   MEMBER NAME  = CONSREC
000300*   DESCRIPTIVE NAME = HOURLY CONSUMPTION RECORD
000400*                      JPOENERGIA NON-REGULATED BILLING SYSTEM
000500*
000600*   COPY THIS MEMBER REPLACING ==:TAG:== BY THE CALLING
000700*   PROGRAM'S OWN DATA-NAME PREFIX.
000800*
000900*   FIXED LENGTH 43 BYTE RECORD.  ONE ROW PER METER PER HOUR OF
001000*   READING.  CONSFILE ARRIVES SORTED ASCENDING ON
001100*   (CUST-ID, METER-ID, DATE, HOUR, MINUTE) - THE RATING BATCH
001200*   AND THE MAINTENANCE BATCH BOTH DEPEND ON THIS ORDER.
001300***************************************************************
001400*   CHANGE LOG
001500*   DATE     BY    TICKET     DESCRIPTION
001600*   -------- ----  ---------  ------------------------------
001700*   04/02/92 RVB   SR-0117    ORIGINAL LAYOUT - HOURLY READS
001800*                             REPLACED THE OLD MONTHLY DIAL-IN
001900*                             READING CARD
002000*   06/03/98 GHM   SR-0501    Y2K - CONS-DATE ALREADY CARRIED
002100*                             THE FULL 4-DIGIT YEAR, NO CHANGE
002200*                             NEEDED - VERIFIED AND SIGNED OFF
002300***************************************************************
002400 01  :TAG:-RECORD.
002500     05  :TAG:-CUST-ID               PIC 9(12).
002600     05  :TAG:-METER-ID              PIC 9(12).
002700     05  :TAG:-DATE                  PIC 9(08).
002800     05  :TAG:-HOUR                  PIC 9(02).
002900     05  :TAG:-MINUTE                PIC 9(02).
003000     05  :TAG:-KWH                   PIC 9(05)V99.

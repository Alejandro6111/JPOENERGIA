000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF JPOENERGIA S.A. E.S.P.
000300* ALL RIGHTS RESERVED
000400***************************************************************
000500* PROGRAM:  JPOMAINT
000600*
000700* AUTHOR :  R. Villamizar Beltran
000800*
000900* MAINTENANCE BATCH FOR THE CUSTOMER, METER AND CONSUMPTION
001000* MASTERS.  LOADS ALL THREE MASTERS INTO STORAGE TABLES, THEN
001100* APPLIES EACH TRANSACTION ON TXNFILE IN ARRIVAL ORDER AGAINST
001200* THE TABLES, LOGS APPLIED OR REJECTED FOR EVERY TRANSACTION,
001300* AND REWRITES THE THREE MASTER FILES FROM THE UPDATED TABLES.
001400*
001500* THIS PROGRAM DOES NOT VALIDATE THAT TXNFILE IS IN ANY
001600* PARTICULAR ORDER - TRANSACTIONS ARE APPLIED ONE AT A TIME,
001700* AS THEY ARRIVE, AGAINST WHATEVER STATE THE TABLES ARE IN AT
001800* THAT POINT (A CM FOR A CUSTOMER CREATED EARLIER IN THE SAME
001900* RUN WILL SUCCEED).
002000***************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.     JPOMAINT.
002300 AUTHOR.         R. VILLAMIZAR BELTRAN.
002400 INSTALLATION.   JPOENERGIA S.A. E.S.P. - SISTEMAS.
002500 DATE-WRITTEN.   08/14/93.
002600 DATE-COMPILED.
002700 SECURITY.       NON-CONFIDENTIAL.
002800***************************************************************
002900*   CHANGE LOG
003000*   DATE     BY    TICKET     DESCRIPTION
003100*   -------- ----  ---------  ------------------------------
003200*   08/14/93 RVB   SR-0135    ORIGINAL MAINTENANCE BATCH -
003300*                             CUSTOMER/METER CREATE-UPDATE-
003400*                             DELETE, REPLACED THE MONTHLY
003500*                             KEYPUNCH CARD DECK PROCESS
003600*   11/02/94 LJT   SR-0299    METER TABLE ENLARGED TO 200 ROWS
003700*                             (SAME CHANGE AS THE RATING BATCH,
003800*                             SEE JPORATE)
003900*   09/14/96 LJT   SR-0389    CUSTOMER TABLE ENLARGED TO 100
004000*                             ROWS, MATCHING SALES FORECAST
004100*   03/30/99 GHM   SR-0501    Y2K - VERIFIED TXN PAYLOAD DATE
004200*                             SUB-FIELDS CARRY 4-DIGIT YEARS,
004300*                             NO CODE CHANGE REQUIRED
004400*   01/14/02 DSP   SR-0680    ADDED CONSUMPTION TRANSACTIONS
004500*                             (AC/MC) PER METERING DEPT REQUEST
004600*                             - PREVIOUSLY ONLY CUSTOMER/METER
004700*                             MAINTENANCE WAS SUPPORTED
004800***************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*   ALL THREE MASTERS OPEN INPUT FIRST FOR THE TABLE LOAD, THEN
005700*   ARE CLOSED AND REOPENED OUTPUT AT 900-REWRITE-MASTERS TIME -
005800*   THIS SHOP TREATS LINE-SEQUENTIAL MASTERS AS READ-THEN-
005900*   REPLACE, NOT UPDATE-IN-PLACE.
006000*   CUSTOMER MASTER.
006100    SELECT CUSTFILE-IO  ASSIGN TO CUSTFILE
006200        ACCESS IS SEQUENTIAL
006300        FILE STATUS  IS  WK-CUSTFILE-STATUS.
006400*   METER MASTER.
006500    SELECT METRFILE-IO  ASSIGN TO METRFILE
006600        ACCESS IS SEQUENTIAL
006700        FILE STATUS  IS  WK-METRFILE-STATUS.
006800*   HOURLY CONSUMPTION MASTER.
006900    SELECT CONSFILE-IO  ASSIGN TO CONSFILE
007000        ACCESS IS SEQUENTIAL
007100        FILE STATUS  IS  WK-CONSFILE-STATUS.
007200*   THE TRANSACTION FEED DRIVING THIS RUN - INPUT ONLY, NEVER
007300*   REWRITTEN.
007400    SELECT TXNFILE-IN   ASSIGN TO TXNFILE
007500        ACCESS IS SEQUENTIAL
007600        FILE STATUS  IS  WK-TXNFILE-STATUS.
007700***************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100*   CUSTOMER MASTER - LOADED INTO WK-CUST-TABLE BY 720, THEN
008200*   REWRITTEN FROM THAT SAME TABLE BY 910 AT END OF RUN.
008300 FD  CUSTFILE-IO
008400    RECORDING MODE IS F.
008500 COPY CUSTREC REPLACING ==:TAG:== BY ==FD-CUST==.
008600*
008700*   METER MASTER - SAME LOAD/REWRITE PATTERN AS CUSTFILE ABOVE,
008800*   VIA WK-METER-TABLE AND 725/920.
008900 FD  METRFILE-IO
009000    RECORDING MODE IS F.
009100 COPY METRREC REPLACING ==:TAG:== BY ==FD-METR==.
009200*
009300*   CONSUMPTION MASTER - SAME PATTERN AGAIN, VIA WK-CONS-TABLE
009400*   AND 728/930.  AC AND MC TRANSACTIONS BOTH WORK AGAINST THIS
009500*   TABLE.
009600 FD  CONSFILE-IO
009700    RECORDING MODE IS F.
009800 COPY CONSREC REPLACING ==:TAG:== BY ==CONS==.
009900*
010000*   TRANSACTION FEED - READ ONE ROW AT A TIME BY 750 AND APPLIED
010100*   IMMEDIATELY BY 100-PROCESS-TRANSACTIONS; NEVER TABLE-LOADED.
010200 FD  TXNFILE-IN
010300    RECORDING MODE IS F.
010400 COPY TXNREC.
010500***************************************************************
010600 WORKING-STORAGE SECTION.
010700*
010800*   FILE STATUS AND EOF/FOUND SWITCHES - CHECKED BY 700-OPEN-
010900*   FILES RIGHT AFTER THE OPEN, SAME AS THE RATING BATCH.
011000 01  WK-FILE-STATUSES.
011100    05  WK-CUSTFILE-STATUS      PIC X(02) VALUE SPACES.
011200    05  WK-METRFILE-STATUS      PIC X(02) VALUE SPACES.
011300    05  WK-CONSFILE-STATUS      PIC X(02) VALUE SPACES.
011400    05  WK-TXNFILE-STATUS       PIC X(02) VALUE SPACES.
011500    05  FILLER                  PIC X(02).
011600*   WK-TXNFILE-EOF DRIVES THE MAIN TRANSACTION LOOP; THE OTHER
011700*   THREE EOF SWITCHES ARE LOCAL TO THEIR OWN TABLE LOAD LOOP.
011800*   THE FOUND/APPLIED SWITCHES BELOW ARE SET AND TESTED WITHIN
011900*   A SINGLE TRANSACTION'S PROCESSING - THEY DO NOT CARRY STATE
012000*   ACROSS TRANSACTIONS.
012100 01  WK-SWITCHES.
012200    05  WK-CUSTFILE-EOF-SW      PIC X(01) VALUE 'N'.
012300    05  WK-METRFILE-EOF-SW      PIC X(01) VALUE 'N'.
012400    05  WK-CONSFILE-EOF-SW      PIC X(01) VALUE 'N'.
012500    05  WK-TXNFILE-EOF          PIC X(01) VALUE 'N'.
012600        88  TXNFILE-EOF                   VALUE 'Y'.
012700*   SET BY 600-FIND-CUSTOMER, TESTED BY EVERY TRANSACTION
012800*   PARAGRAPH THAT NEEDS TO KNOW WHETHER THE CUSTOMER EXISTS.
012900    05  WK-CUST-FOUND-SW        PIC X(01) VALUE 'N'.
013000        88  CUST-WAS-FOUND                VALUE 'Y'.
013100*   SAME IDEA, SET BY 610-FIND-METER.
013200    05  WK-METER-FOUND-SW       PIC X(01) VALUE 'N'.
013300        88  METER-WAS-FOUND                VALUE 'Y'.
013400*   SET BY 273-CHECK-ONE-CONS-ROW WHEN THE MODIFY TRANSACTION'S
013500*   TARGET READING IS LOCATED.
013600    05  WK-MODIFY-FOUND-SW      PIC X(01) VALUE 'N'.
013700        88  MODIFY-WAS-FOUND               VALUE 'Y'.
013800*   SET BY WHICHEVER 2XX PARAGRAPH SUCCEEDS; 100-PROCESS-
013900*   TRANSACTIONS TESTS THIS ONE SWITCH TO DECIDE APPLIED VS
014000*   REJECTED, REGARDLESS OF WHICH TRANSACTION TYPE RAN.
014100    05  WK-TXN-OK-SW            PIC X(01) VALUE 'N'.
014200        88  TXN-WAS-APPLIED                VALUE 'Y'.
014300    05  FILLER                  PIC X(02).
014400*
014500*   CUSTOMER TABLE - LOADED FROM CUSTFILE, MAINTAINED BY CC/UC/DC.
014600*   NO ASCENDING KEY IS DECLARED HERE (UNLIKE THE RATING BATCH'S
014700*   COPY OF THIS TABLE) BECAUSE 210-CREATE-CUSTOMER APPENDS NEW
014800*   ROWS AT THE END OUT OF CUST-ID ORDER - LOOKUPS USE THE
014900*   LINEAR SEARCH IN 600-FIND-CUSTOMER, NOT SEARCH ALL.
015000 01  WK-CUST-TABLE.
015100    05  WK-CUST-COUNT           PIC S9(04) COMP VALUE +0.
015200    05  WK-CUST-ENTRY OCCURS 100 TIMES
015300            INDEXED BY WK-CT-IDX.
015400        10  WK-CT-CUST-ID       PIC 9(12).
015500        10  WK-CT-ID-TYPE       PIC X(04).
015600        10  WK-CT-EMAIL         PIC X(30).
015700        10  WK-CT-ADDRESS       PIC X(30).
015800*       A DC TRANSACTION FLAGS THIS RATHER THAN REMOVING THE
015900*       ROW - 911-WRITE-CUST-ROW SKIPS DELETED ROWS WHEN THE
016000*       MASTER IS REWRITTEN, SO A DC EFFECTIVELY DROPS THE
016100*       CUSTOMER FROM THE NEXT CYCLE'S CUSTFILE.
016200        10  WK-CT-DELETED       PIC X(01).
016300            88  CT-ENTRY-DELETED           VALUE 'Y'.
016400            88  CT-ENTRY-ACTIVE            VALUE 'N'.
016500    05  FILLER                  PIC X(04).
016600*
016700*   METER TABLE - LOADED FROM METRFILE, MAINTAINED BY CM/UM.
016800*   NO DELETE-METER TRANSACTION IS DEFINED - ONCE A METER IS
016900*   INSTALLED IT STAYS ON FILE FOR THE LIFE OF THE ACCOUNT.
017000 01  WK-METER-TABLE.
017100    05  WK-METER-COUNT          PIC S9(04) COMP VALUE +0.
017200    05  WK-METER-ENTRY OCCURS 200 TIMES
017300            INDEXED BY WK-MT-IDX.
017400        10  WK-MT-CUST-ID       PIC 9(12).
017500        10  WK-MT-METER-ID      PIC 9(12).
017600*       ADDRESS AND CITY ARE THE ONLY FIELDS AN MU TRANSACTION
017700*       IS ALLOWED TO CHANGE.
017800        10  WK-MT-ADDRESS       PIC X(30).
017900        10  WK-MT-CITY          PIC X(20).
018000    05  FILLER                  PIC X(04).
018100*
018200*   CONSUMPTION TABLE - LOADED FROM CONSFILE, MAINTAINED BY AC/MC.
018300*   2000 ROWS COVERS A TYPICAL MONTHLY VOLUME FOR THIS BATCH; AN
018400*   AC TRANSACTION APPENDS A NEW ROW PER METER OWNED BY THE
018500*   TARGET CUSTOMER, AN MC TRANSACTION REPLACES ONE ROW'S KWH.
018600 01  WK-CONS-TABLE.
018700    05  WK-CONS-COUNT           PIC S9(05) COMP VALUE +0.
018800    05  WK-CONS-ENTRY OCCURS 2000 TIMES
018900            INDEXED BY WK-CN-IDX.
019000*       CUST-ID/METER-ID PAIR IDENTIFIES THE OWNING METER.
019100        10  WK-CN-CUST-ID       PIC 9(12).
019200        10  WK-CN-METER-ID      PIC 9(12).
019300*       DATE/HOUR/MINUTE TOGETHER PLACE THIS READING ON THE
019400*       HOURLY CURVE FOR THAT METER.
019500        10  WK-CN-DATE          PIC 9(08).
019600        10  WK-CN-HOUR          PIC 9(02).
019700        10  WK-CN-MINUTE        PIC 9(02).
019800*       KWH IS THE READING ITSELF - TWO DECIMAL PLACES, ZONED,
019900*       NOT PACKED, MATCHING THE REST OF THIS SHOP'S NUMERIC WORK
020000*       FIELDS.
020100        10  WK-CN-KWH           PIC 9(05)V99.
020200    05  FILLER                  PIC X(04).
020300*
020400*   COMMON LOOKUP PARAMETERS - SET BY THE CALLING PARAGRAPH BEFORE
020500*   PERFORMING 600-FIND-CUSTOMER OR 610-FIND-METER
020600 77  WK-SEARCH-CUST-ID           PIC 9(12).
020700 77  WK-SEARCH-METER-ID          PIC 9(12).
020800*
020900*   WORK SUBSCRIPTS FOR THE FAN-OUT/RE-WRITE SCANS BELOW - THESE
021000*   ARE NOT TABLE INDEXES SO SEARCH CANNOT BE USED FOR THEM
021100 77  WK-SCAN-IDX                 PIC S9(04) COMP VALUE +0.
021200 77  WK-CONS-SCAN-IDX            PIC S9(05) COMP VALUE +0.
021300 77  WK-REWRITE-IDX              PIC S9(05) COMP VALUE +0.
021400*
021500*   TRANSACTION COUNTERS AND ERROR TEXT FOR THE APPLIED/REJECT LOG
021600 01  WK-TXN-COUNTERS.
021700    05  WK-TXN-READ             PIC S9(07) COMP VALUE +0.
021800    05  WK-TXN-APPLIED          PIC S9(07) COMP VALUE +0.
021900    05  WK-TXN-REJECTED         PIC S9(07) COMP VALUE +0.
022000    05  FILLER                  PIC X(04).
022100 77  WK-REJECT-REASON            PIC X(30) VALUE SPACES.
022200*
022300*   LAST-TRANSACTION SAVE FIELDS AND ALPHA DIAGNOSTIC REDEFINES -
022400*   KEPT FOR ABEND DUMP READABILITY ONLY, NEVER MOVED TO IN
022500*   NORMAL PROCESSING
022600*   THE NUMERIC FORM IS NEVER MOVED TO DIRECTLY - ONLY THE -X
022700*   REDEFINE IS SET, FROM THE TRANSACTION RECORD, SO A DUMP
022800*   FORMATTER CAN PRINT THE LAST KEY PROCESSED AS TEXT INSTEAD
022900*   OF UNPACKING A NUMERIC FIELD BY HAND.
023000 01  WK-LAST-TXN-CUST-ID         PIC 9(12) VALUE 0.
023100 01  WK-LAST-TXN-CUST-ID-X REDEFINES WK-LAST-TXN-CUST-ID
023200        PIC X(12).
023300 01  WK-LAST-TXN-METER-ID        PIC 9(12) VALUE 0.
023400 01  WK-LAST-TXN-METER-ID-X REDEFINES WK-LAST-TXN-METER-ID
023500        PIC X(12).
023600 01  WK-LAST-TXN-DATE            PIC 9(08) VALUE 0.
023700*   YYYYMMDD, SAME AS THE DATE FIELDS EVERYWHERE ELSE IN THIS
023800*   SHOP'S FILES.
023900 01  WK-LAST-TXN-DATE-X REDEFINES WK-LAST-TXN-DATE
024000        PIC X(08).
024100***************************************************************
024200 PROCEDURE DIVISION.
024300***************************************************************
024400*
024500*   000-MAIN DRIVES THE MAINTENANCE RUN.  ALL THREE MASTERS ARE
024600*   LOADED INTO STORAGE TABLES FIRST AND THE INPUT COPIES OF
024700*   THOSE FILES CLOSED BEFORE ANY TRANSACTION IS APPLIED, SINCE
024800*   THE MASTERS ARE ONLY EVER READ ONCE, AT THE START OF THE
024900*   RUN, AND REWRITTEN ONCE, AT THE END - THERE IS NO ROW-BY-
025000*   ROW REWRITE DURING TRANSACTION PROCESSING.
025100 000-MAIN.
025200    PERFORM 700-OPEN-FILES THRU 700-EXIT.
025300*   THE THREE LOADS BELOW RUN IN THE SAME ORDER AS THE MASTERS
025400*   WERE OPENED - CUSTOMERS, THEN METERS, THEN CONSUMPTION - SO
025500*   A GLANCE AT THE JOB LOG LINES UP WITH THE PARAGRAPH ORDER.
025600    PERFORM 720-LOAD-CUST-TABLE THRU 720-EXIT.
025700    PERFORM 725-LOAD-METR-TABLE THRU 725-EXIT.
025800    PERFORM 728-LOAD-CONS-TABLE THRU 728-EXIT.
025900    PERFORM 730-CLOSE-INPUT-MASTERS THRU 730-EXIT.
026000    PERFORM 750-READ-TXNFILE THRU 750-EXIT.
026100    PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
026200            UNTIL TXNFILE-EOF.
026300    PERFORM 900-REWRITE-MASTERS THRU 900-EXIT.
026400    PERFORM 790-CLOSE-FILES THRU 790-EXIT.
026500*   OPERATOR CONSOLE SUMMARY - READ SHOULD ALWAYS EQUAL APPLIED
026600*   PLUS REJECTED; OPERATIONS CHECKS THIS BEFORE SIGNING OFF
026700*   THE RUN.
026800    DISPLAY 'JPOMAINT - TRANSACTIONS READ     = ' WK-TXN-READ.
026900    DISPLAY 'JPOMAINT - TRANSACTIONS APPLIED  = ' WK-TXN-APPLIED.
027000    DISPLAY 'JPOMAINT - TRANSACTIONS REJECTED = ' WK-TXN-REJECTED.
027100    GOBACK.
027200*
027300*   100-PROCESS-TRANSACTIONS APPLIES ONE TXNFILE ROW.  THE
027400*   EVALUATE DISPATCHES ON TXN-CODE TO ONE OF SEVEN MAINTENANCE
027500*   PARAGRAPHS; EACH ONE SETS WK-TXN-OK-SW ON SUCCESS OR MOVES A
027600*   REASON TO WK-REJECT-REASON ON FAILURE, AND THIS PARAGRAPH
027700*   ACTS ON THAT SWITCH THE SAME WAY NO MATTER WHICH TXN-CODE
027800*   RAN - THE INDIVIDUAL 2XX PARAGRAPHS NEVER TOUCH THE COUNTERS
027900*   OR WRITE TO THE APPLIED/REJECTED LOG THEMSELVES.
028000 100-PROCESS-TRANSACTIONS.
028100    MOVE 'N'    TO WK-TXN-OK-SW.
028200    MOVE SPACES TO WK-REJECT-REASON.
028300*   AN UNRECOGNIZED TXN-CODE FALLS THROUGH TO OTHER AND IS
028400*   REJECTED WITHOUT ABENDING THE RUN - A BAD CODE ON ONE ROW
028500*   SHOULD NOT COST THE WHOLE BATCH.
028600    EVALUATE TRUE
028700*       CC - CUSTOMER CREATE
028800        WHEN TXN-CREATE-CUST
028900            PERFORM 210-CREATE-CUSTOMER THRU 210-EXIT
029000*       CU - CUSTOMER UPDATE
029100        WHEN TXN-UPDATE-CUST
029200            PERFORM 220-UPDATE-CUSTOMER THRU 220-EXIT
029300*       CD - CUSTOMER DELETE (SOFT)
029400        WHEN TXN-DELETE-CUST
029500            PERFORM 230-DELETE-CUSTOMER THRU 230-EXIT
029600*       MC - METER CREATE
029700        WHEN TXN-CREATE-METER
029800            PERFORM 240-CREATE-METER THRU 240-EXIT
029900*       MU - METER UPDATE
030000        WHEN TXN-UPDATE-METER
030100            PERFORM 250-UPDATE-METER THRU 250-EXIT
030200*       AC - ADD CONSUMPTION READING
030300        WHEN TXN-ADD-CONSUMPTION
030400            PERFORM 260-ADD-CONSUMPTION THRU 260-EXIT
030500*       MC - MODIFY CONSUMPTION READING (SAME MNEMONIC AS METER
030600*       CREATE ABOVE BUT A DIFFERENT TXN-CODE VALUE - SEE TXNREC)
030700        WHEN TXN-MODIFY-CONSUMPTION
030800            PERFORM 270-MODIFY-CONSUMPTION THRU 270-EXIT
030900        WHEN OTHER
031000*           A CODE NOT ON THE LIST IS REJECTED, NOT ABENDED - ONE
031100*           BAD TRANSACTION DOES NOT TAKE DOWN THE WHOLE RUN.
031200            MOVE 'UNKNOWN TXN-CODE' TO WK-REJECT-REASON
031300    END-EVALUATE.
031400    IF TXN-WAS-APPLIED
031500        ADD +1 TO WK-TXN-APPLIED
031600        DISPLAY 'JPOMAINT APPLIED  ' TXN-CODE
031700    ELSE
031800*       THE REJECT COUNT AND REASON PRINT TO THE JOB LOG ONLY -
031900*       THERE IS NO SEPARATE REJECT REPORT FOR THIS PROGRAM.
032000        ADD +1 TO WK-TXN-REJECTED
032100        DISPLAY 'JPOMAINT REJECTED ' TXN-CODE ' - '
032200                WK-REJECT-REASON
032300    END-IF.
032400    PERFORM 750-READ-TXNFILE THRU 750-EXIT.
032500 100-EXIT.
032600    EXIT.
032700*
032800*   700-OPEN-FILES OPENS ALL FOUR INPUTS FOR THE LOAD PHASE - THE
032900*   THREE MASTERS PLUS THE TRANSACTION FEED.  A BAD STATUS ON
033000*   ANY ONE OF THEM SETS RETURN-CODE 16 AND FORCES THE MAIN
033100*   TRANSACTION LOOP TO FALL THROUGH WITHOUT PROCESSING ANY ROWS.
033200 700-OPEN-FILES.
033300    OPEN INPUT  CUSTFILE-IO
033400                METRFILE-IO
033500                CONSFILE-IO
033600                TXNFILE-IN.
033700*   WK-TXNFILE-EOF IS THE ONE SWITCH THE MAIN LOOP TESTS, SO A
033800*   BAD OPEN ON ANY FILE IS REPORTED HERE THROUGH THAT SAME FLAG.
033900    IF WK-CUSTFILE-STATUS NOT = '00'
034000        DISPLAY 'JPOMAINT - ERROR OPENING CUSTFILE. RC: '
034100                WK-CUSTFILE-STATUS
034200        MOVE 16 TO RETURN-CODE
034300        MOVE 'Y' TO WK-TXNFILE-EOF
034400    END-IF.
034500*   METER MASTER, CHECKED THE SAME WAY.
034600    IF WK-METRFILE-STATUS NOT = '00'
034700        DISPLAY 'JPOMAINT - ERROR OPENING METRFILE. RC: '
034800                WK-METRFILE-STATUS
034900        MOVE 16 TO RETURN-CODE
035000        MOVE 'Y' TO WK-TXNFILE-EOF
035100    END-IF.
035200*   CONSUMPTION MASTER, CHECKED THE SAME WAY.
035300    IF WK-CONSFILE-STATUS NOT = '00'
035400        DISPLAY 'JPOMAINT - ERROR OPENING CONSFILE. RC: '
035500                WK-CONSFILE-STATUS
035600        MOVE 16 TO RETURN-CODE
035700        MOVE 'Y' TO WK-TXNFILE-EOF
035800    END-IF.
035900*   THE TRANSACTION FEED ITSELF IS CHECKED LAST, THE SAME WAY.
036000    IF WK-TXNFILE-STATUS NOT = '00'
036100        DISPLAY 'JPOMAINT - ERROR OPENING TXNFILE. RC: '
036200                WK-TXNFILE-STATUS
036300        MOVE 16 TO RETURN-CODE
036400        MOVE 'Y' TO WK-TXNFILE-EOF
036500    END-IF.
036600 700-EXIT.
036700    EXIT.
036800*
036900*   720/721 LOAD CUSTFILE INTO WK-CUST-TABLE.  UNLIKE THE
037000*   RATING BATCH'S COPY OF THIS LOAD, ORDER DOES NOT MATTER HERE
037100*   SINCE LOOKUPS ARE LINEAR (SEE 600-FIND-CUSTOMER) RATHER THAN
037200*   SEARCH ALL.  THE 100-ROW LIMIT STOPS THE LOAD SHORT OF A
037300*   TABLE OVERFLOW.
037400 720-LOAD-CUST-TABLE.
037500    MOVE 'N' TO WK-CUSTFILE-EOF-SW.
037600    PERFORM 721-READ-CUSTFILE THRU 721-EXIT
037700            UNTIL WK-CUSTFILE-EOF-SW = 'Y'
037800               OR WK-CUST-COUNT = 100.
037900 720-EXIT.
038000    EXIT.
038100*
038200 721-READ-CUSTFILE.
038300*   EVERY ROW LOADED FROM CUSTFILE STARTS ACTIVE (NOT DELETED) -
038400*   ONLY A DC TRANSACTION APPLIED LATER IN THIS RUN CAN FLAG IT.
038500    READ CUSTFILE-IO
038600        AT END MOVE 'Y' TO WK-CUSTFILE-EOF-SW.
038700*   THE FIVE FIELDS BELOW ARE THE WHOLE OF CUSTREC - NOTHING ON
038800*   THE MASTER RECORD IS DROPPED WHEN IT MOVES INTO THE TABLE.
038900    IF WK-CUSTFILE-EOF-SW NOT = 'Y'
039000        ADD +1 TO WK-CUST-COUNT
039100        MOVE FD-CUST-ID       TO WK-CT-CUST-ID(WK-CUST-COUNT)
039200        MOVE FD-CUST-ID-TYPE  TO WK-CT-ID-TYPE(WK-CUST-COUNT)
039300        MOVE FD-CUST-EMAIL    TO WK-CT-EMAIL(WK-CUST-COUNT)
039400        MOVE FD-CUST-ADDRESS  TO WK-CT-ADDRESS(WK-CUST-COUNT)
039500        MOVE 'N'              TO WK-CT-DELETED(WK-CUST-COUNT)
039600    END-IF.
039700 721-EXIT.
039800    EXIT.
039900*
040000*   725/726 LOAD METRFILE INTO WK-METER-TABLE, SAME PATTERN AS
040100*   720/721 ABOVE.  THE 200-ROW LIMIT MATCHES THE RATING BATCH'S
040200*   OWN METER TABLE SIZE.
040300 725-LOAD-METR-TABLE.
040400    MOVE 'N' TO WK-METRFILE-EOF-SW.
040500    PERFORM 726-READ-METRFILE THRU 726-EXIT
040600            UNTIL WK-METRFILE-EOF-SW = 'Y'
040700               OR WK-METER-COUNT = 200.
040800 725-EXIT.
040900    EXIT.
041000*
041100 726-READ-METRFILE.
041200*   NO ACTIVE/DELETED FLAG IS CARRIED FOR METER ROWS - EVERY ROW
041300*   READ HERE IS LOADED, SINCE THIS SHOP HAS NO DELETE-METER
041400*   TRANSACTION TO WORRY ABOUT.
041500    READ METRFILE-IO
041600        AT END MOVE 'Y' TO WK-METRFILE-EOF-SW.
041700*   SAME IDEA - ALL FOUR METRREC FIELDS MOVE INTO THE TABLE ROW.
041800    IF WK-METRFILE-EOF-SW NOT = 'Y'
041900        ADD +1 TO WK-METER-COUNT
042000        MOVE FD-METR-CUST-ID  TO WK-MT-CUST-ID(WK-METER-COUNT)
042100        MOVE FD-METR-ID       TO WK-MT-METER-ID(WK-METER-COUNT)
042200        MOVE FD-METR-ADDRESS  TO WK-MT-ADDRESS(WK-METER-COUNT)
042300        MOVE FD-METR-CITY     TO WK-MT-CITY(WK-METER-COUNT)
042400    END-IF.
042500 726-EXIT.
042600    EXIT.
042700*
042800*   728/729 LOAD CONSFILE INTO WK-CONS-TABLE - THE LARGEST OF
042900*   THE THREE TABLES SINCE IT HOLDS ONE ROW PER HOURLY READING
043000*   RATHER THAN ONE ROW PER CUSTOMER OR METER.
043100 728-LOAD-CONS-TABLE.
043200    MOVE 'N' TO WK-CONSFILE-EOF-SW.
043300    PERFORM 729-READ-CONSFILE THRU 729-EXIT
043400            UNTIL WK-CONSFILE-EOF-SW = 'Y'
043500               OR WK-CONS-COUNT = 2000.
043600 728-EXIT.
043700    EXIT.
043800*
043900 729-READ-CONSFILE.
044000*   IF CONSFILE EVER GREW PAST 2000 ROWS FOR A SINGLE RUN, THE
044100*   728 LOOP ABOVE WOULD STOP LOADING SHORT OF END OF FILE - THIS
044200*   BATCH VOLUME HAS NEVER COME CLOSE IN PRACTICE.
044300    READ CONSFILE-IO
044400        AT END MOVE 'Y' TO WK-CONSFILE-EOF-SW.
044500*   ONE CONSFILE ROW IS ONE HOURLY READING - THE SIX FIELDS BELOW
044600*   ARE THE COMPOUND KEY (CUST-ID, METER-ID, DATE, HOUR, MINUTE)
044700*   PLUS THE KWH VALUE ITSELF.
044800    IF WK-CONSFILE-EOF-SW NOT = 'Y'
044900        ADD +1 TO WK-CONS-COUNT
045000        MOVE CONS-CUST-ID     TO WK-CN-CUST-ID(WK-CONS-COUNT)
045100        MOVE CONS-METER-ID    TO WK-CN-METER-ID(WK-CONS-COUNT)
045200        MOVE CONS-DATE        TO WK-CN-DATE(WK-CONS-COUNT)
045300        MOVE CONS-HOUR        TO WK-CN-HOUR(WK-CONS-COUNT)
045400        MOVE CONS-MINUTE      TO WK-CN-MINUTE(WK-CONS-COUNT)
045500        MOVE CONS-KWH         TO WK-CN-KWH(WK-CONS-COUNT)
045600    END-IF.
045700 729-EXIT.
045800    EXIT.
045900*
046000*   730-CLOSE-INPUT-MASTERS CLOSES THE THREE MASTERS RIGHT AFTER
046100*   THE LOAD - THEY STAY CLOSED THROUGH THE ENTIRE TRANSACTION
046200*   LOOP AND ARE NOT REOPENED UNTIL 900-REWRITE-MASTERS, AS
046300*   OUTPUT, AT END OF RUN.
046400 730-CLOSE-INPUT-MASTERS.
046500    CLOSE CUSTFILE-IO, METRFILE-IO, CONSFILE-IO.
046600 730-EXIT.
046700    EXIT.
046800*
046900*   750-READ-TXNFILE READS ONE TRANSACTION.  UNLIKE THE MASTER
047000*   READS ABOVE, THIS ONE RUNS THROUGHOUT THE MAIN LOOP, NOT
047100*   JUST DURING SET-UP.
047200 750-READ-TXNFILE.
047300    READ TXNFILE-IN
047400        AT END MOVE 'Y' TO WK-TXNFILE-EOF.
047500*   WK-TXN-READ IS BUMPED HERE, ON THE READ, NOT IN 100-PROCESS-
047600*   TRANSACTIONS - THAT WAY THE COUNT IS RIGHT EVEN IF A FUTURE
047700*   CHANGE ADDS AN EARLY EXIT FROM THE PROCESSING PARAGRAPH.
047800    IF NOT TXNFILE-EOF
047900        ADD +1 TO WK-TXN-READ
048000    END-IF.
048100 750-EXIT.
048200    EXIT.
048300*
048400*   790-CLOSE-FILES CLOSES TXNFILE ONLY - THE THREE MASTERS WERE
048500*   ALREADY CLOSED BY 730 AND THEN RECLOSED INSIDE THE 9XX
048600*   REWRITE PARAGRAPHS BELOW.
048700 790-CLOSE-FILES.
048800    CLOSE TXNFILE-IN.
048900 790-EXIT.
049000    EXIT.
049100*
049200*   COMMON LOOKUP PARAGRAPHS - LINEAR (FIRST-MATCH) SEARCH, PER
049300*   THE MAINTENANCE RULES' LOOKUP SEMANTICS
049400 600-FIND-CUSTOMER.
049500    MOVE 'N' TO WK-CUST-FOUND-SW.
049600    SET WK-CT-IDX TO 1.
049700*   A DELETED (CT-ENTRY-DELETED) ROW NEVER MATCHES HERE, SO A
049800*   TRANSACTION AGAINST A DELETED CUSTOMER IS TREATED THE SAME AS
049900*   ONE AGAINST A CUSTOMER THAT WAS NEVER ON FILE.
050000    SEARCH WK-CUST-ENTRY
050100        AT END
050200            CONTINUE
050300        WHEN WK-CT-CUST-ID(WK-CT-IDX) = WK-SEARCH-CUST-ID
050400             AND CT-ENTRY-ACTIVE(WK-CT-IDX)
050500            MOVE 'Y' TO WK-CUST-FOUND-SW
050600    END-SEARCH.
050700 600-EXIT.
050800    EXIT.
050900*
051000*   610-FIND-METER MATCHES ON THE COMPOUND CUST-ID/METER-ID KEY -
051100*   WK-SEARCH-CUST-ID AND WK-SEARCH-METER-ID MUST BOTH BE MOVED
051200*   BY THE CALLING PARAGRAPH BEFORE THIS SEARCH RUNS.
051300 610-FIND-METER.
051400    MOVE 'N' TO WK-METER-FOUND-SW.
051500*   THE INDEX STARTS AT 1 EVERY CALL, SAME AS WK-CT-IDX ABOVE -
051600*   THIS IS A LINEAR SEARCH, SO A HIGH-WATER-MARK STARTING POINT
051700*   WOULD NOT SAVE ANY WORK.
051800    SET WK-MT-IDX TO 1.
051900    SEARCH WK-METER-ENTRY
052000        AT END
052100            CONTINUE
052200        WHEN WK-MT-CUST-ID(WK-MT-IDX) = WK-SEARCH-CUST-ID
052300             AND WK-MT-METER-ID(WK-MT-IDX) = WK-SEARCH-METER-ID
052400            MOVE 'Y' TO WK-METER-FOUND-SW
052500    END-SEARCH.
052600 610-EXIT.
052700    EXIT.
052800*
052900*   CC - CREATE CUSTOMER.  THE ID MUST NOT ALREADY BE ON FILE -
053000*   THIS SHOP TREATS A REPEATED CUST-ID AS A DUPLICATE-KEY ERROR
053100*   RATHER THAN SILENTLY OVERWRITING THE EXISTING ROW.
053200 210-CREATE-CUSTOMER.
053300    MOVE TXN-CUST-DATA-ID TO WK-SEARCH-CUST-ID
053400                             WK-LAST-TXN-CUST-ID.
053500    PERFORM 600-FIND-CUSTOMER THRU 600-EXIT.
053600    IF CUST-WAS-FOUND
053700        MOVE 'DUPLICATE CUST-ID' TO WK-REJECT-REASON
053800    ELSE
053900*       TABLE-FULL IS CHECKED BEFORE THE ADD, NOT AFTER, SO A
054000*       REJECTED ROW NEVER BUMPS WK-CUST-COUNT PAST ITS LIMIT.
054100        IF WK-CUST-COUNT = 100
054200            MOVE 'CUSTOMER TABLE FULL' TO WK-REJECT-REASON
054300        ELSE
054400            ADD +1 TO WK-CUST-COUNT
054500*           THE NEW ROW GOES ON THE END OF THE TABLE, NOT INTO KEY
054600*           ORDER - THAT IS WHY 600-FIND-CUSTOMER BELOW USES A
054700*           SEQUENTIAL SEARCH RATHER THAN A BINARY ONE.
054800            MOVE TXN-CUST-DATA-ID      TO
054900                 WK-CT-CUST-ID(WK-CUST-COUNT)
055000            MOVE TXN-CUST-DATA-ID-TYPE TO
055100                 WK-CT-ID-TYPE(WK-CUST-COUNT)
055200            MOVE TXN-CUST-DATA-EMAIL   TO
055300                 WK-CT-EMAIL(WK-CUST-COUNT)
055400            MOVE TXN-CUST-DATA-ADDRESS TO
055500                 WK-CT-ADDRESS(WK-CUST-COUNT)
055600*           A BRAND NEW ROW ALWAYS STARTS ACTIVE - THERE IS NO
055700*           WAY FOR A CC TRANSACTION TO CREATE AN ALREADY-DELETED
055800*           CUSTOMER.
055900            MOVE 'N'                   TO
056000                 WK-CT-DELETED(WK-CUST-COUNT)
056100            MOVE 'Y' TO WK-TXN-OK-SW
056200        END-IF
056300    END-IF.
056400 210-EXIT.
056500    EXIT.
056600*
056700*   CU - UPDATE CUSTOMER.  ONLY THE CONTACT FIELDS (ID TYPE,
056800*   E-MAIL, ADDRESS) ARE REPLACEABLE - THE CUST-ID ITSELF IS THE
056900*   KEY AND CANNOT BE CHANGED BY A TRANSACTION.
057000 220-UPDATE-CUSTOMER.
057100    MOVE TXN-CUST-DATA-ID TO WK-SEARCH-CUST-ID
057200                             WK-LAST-TXN-CUST-ID.
057300    PERFORM 600-FIND-CUSTOMER THRU 600-EXIT.
057400*   WK-CT-IDX IS LEFT POINTING AT THE MATCHED ROW BY 600-FIND-
057500*   CUSTOMER, SO THE MOVES BELOW ADDRESS THE TABLE DIRECTLY.
057600    IF CUST-WAS-FOUND
057700        MOVE TXN-CUST-DATA-ID-TYPE TO WK-CT-ID-TYPE(WK-CT-IDX)
057800        MOVE TXN-CUST-DATA-EMAIL   TO WK-CT-EMAIL(WK-CT-IDX)
057900        MOVE TXN-CUST-DATA-ADDRESS TO WK-CT-ADDRESS(WK-CT-IDX)
058000        MOVE 'Y' TO WK-TXN-OK-SW
058100    ELSE
058200        MOVE 'CUSTOMER NOT FOUND' TO WK-REJECT-REASON
058300    END-IF.
058400 220-EXIT.
058500    EXIT.
058600*
058700*   CD - DELETE CUSTOMER.  A SOFT DELETE ONLY - THE ROW STAYS IN
058800*   WK-CUST-TABLE WITH WK-CT-DELETED SET TO 'Y' SO 911-WRITE-
058900*   CUST-ROW CAN DROP IT FROM THE REWRITTEN MASTER AT END OF RUN.
059000 230-DELETE-CUSTOMER.
059100    MOVE TXN-CUST-DATA-ID TO WK-SEARCH-CUST-ID
059200                             WK-LAST-TXN-CUST-ID.
059300    PERFORM 600-FIND-CUSTOMER THRU 600-EXIT.
059400*   DELETING AN ALREADY-DELETED CUSTOMER IS NOT SPECIAL-CASED -
059500*   600-FIND-CUSTOMER WOULD NOT HAVE FOUND IT IN THE FIRST PLACE
059600*   SINCE THE SEARCH SKIPS DELETED ROWS, SO THIS FALLS TO THE
059700*   'CUSTOMER NOT FOUND' REJECT BELOW LIKE ANY OTHER MISS.
059800    IF CUST-WAS-FOUND
059900        MOVE 'Y' TO WK-CT-DELETED(WK-CT-IDX)
060000        MOVE 'Y' TO WK-TXN-OK-SW
060100    ELSE
060200        MOVE 'CUSTOMER NOT FOUND' TO WK-REJECT-REASON
060300    END-IF.
060400 230-EXIT.
060500    EXIT.
060600*
060700*   MC - CREATE METER.  THE OWNING CUSTOMER MUST ALREADY BE ON
060800*   FILE BEFORE A METER CAN BE ATTACHED TO IT - A METER FOR AN
060900*   UNKNOWN CUSTOMER IS REJECTED, NOT PARKED FOR LATER.
061000 240-CREATE-METER.
061100    MOVE TXN-METER-DATA-CUST-ID TO WK-SEARCH-CUST-ID
061200                                   WK-LAST-TXN-CUST-ID.
061300    PERFORM 600-FIND-CUSTOMER THRU 600-EXIT.
061400    IF NOT CUST-WAS-FOUND
061500        MOVE 'CUSTOMER NOT FOUND' TO WK-REJECT-REASON
061600    ELSE
061700        MOVE TXN-METER-DATA-ID TO WK-SEARCH-METER-ID
061800                                  WK-LAST-TXN-METER-ID
061900        PERFORM 610-FIND-METER THRU 610-EXIT
062000*       610-FIND-METER MATCHES ON CUST-ID AND METER-ID TOGETHER,
062100*       SO A DUPLICATE HIT HERE MEANS THIS EXACT PAIR IS ALREADY
062200*       ON FILE - THE SAME METER-ID UNDER A DIFFERENT CUSTOMER
062300*       WOULD NOT BE FLAGGED.
062400        IF METER-WAS-FOUND
062500            MOVE 'DUPLICATE METER ID' TO WK-REJECT-REASON
062600        ELSE
062700*           SAME 200-ROW CAP AS THE INITIAL METRFILE LOAD - A
062800*           TRANSACTION-CREATED METER COUNTS AGAINST THE SAME
062900*           LIMIT AS ONE THAT CAME IN ON THE MASTER.
063000            IF WK-METER-COUNT = 200
063100                MOVE 'METER TABLE FULL' TO WK-REJECT-REASON
063200            ELSE
063300                ADD +1 TO WK-METER-COUNT
063400                MOVE TXN-METER-DATA-CUST-ID  TO
063500                     WK-MT-CUST-ID(WK-METER-COUNT)
063600                MOVE TXN-METER-DATA-ID       TO
063700                     WK-MT-METER-ID(WK-METER-COUNT)
063800*               ADDRESS AND CITY ARE FREE-FORM TEXT FROM THE
063900*               TRANSACTION - NO EDITING IS DONE AGAINST A CITY
064000*               TABLE OR POSTAL CODE LIST.
064100                MOVE TXN-METER-DATA-ADDRESS  TO
064200                     WK-MT-ADDRESS(WK-METER-COUNT)
064300                MOVE TXN-METER-DATA-CITY     TO
064400                     WK-MT-CITY(WK-METER-COUNT)
064500                MOVE 'Y' TO WK-TXN-OK-SW
064600            END-IF
064700        END-IF
064800    END-IF.
064900 240-EXIT.
065000    EXIT.
065100*
065200*   MU - UPDATE METER.  ONLY THE SERVICE ADDRESS AND CITY MOVE -
065300*   THE COMPOUND CUST-ID/METER-ID KEY IS FIXED FOR THE LIFE OF
065400*   THE METER.
065500 250-UPDATE-METER.
065600    MOVE TXN-METER-DATA-CUST-ID TO WK-SEARCH-CUST-ID
065700                                   WK-LAST-TXN-CUST-ID.
065800    MOVE TXN-METER-DATA-ID      TO WK-SEARCH-METER-ID
065900                                   WK-LAST-TXN-METER-ID.
066000    PERFORM 610-FIND-METER THRU 610-EXIT.
066100*   WK-MT-IDX POINTS AT THE MATCHED ROW ON RETURN FROM 610-FIND-
066200*   METER, THE SAME CONVENTION 600-FIND-CUSTOMER USES FOR WK-CT-
066300*   IDX ABOVE.
066400    IF METER-WAS-FOUND
066500        MOVE TXN-METER-DATA-ADDRESS TO WK-MT-ADDRESS(WK-MT-IDX)
066600        MOVE TXN-METER-DATA-CITY    TO WK-MT-CITY(WK-MT-IDX)
066700        MOVE 'Y' TO WK-TXN-OK-SW
066800    ELSE
066900        MOVE 'METER NOT FOUND' TO WK-REJECT-REASON
067000    END-IF.
067100 250-EXIT.
067200    EXIT.
067300*
067400*   CONSUMPTION ADD FANS THE READING OUT TO EVERY METER THE
067500*   CUSTOMER OWNS - THE TABLE IS SCANNED BY SUBSCRIPT, NOT BY
067600*   SEARCH, BECAUSE EVERY MATCHING ROW MUST BE PROCESSED, NOT
067700*   JUST THE FIRST
067800 260-ADD-CONSUMPTION.
067900    MOVE TXN-CONS-DATA-CUST-ID TO WK-SEARCH-CUST-ID
068000                                  WK-LAST-TXN-CUST-ID.
068100    MOVE TXN-CONS-DATA-DATE    TO WK-LAST-TXN-DATE.
068200    PERFORM 600-FIND-CUSTOMER THRU 600-EXIT.
068300    IF NOT CUST-WAS-FOUND
068400        MOVE 'CUSTOMER NOT FOUND' TO WK-REJECT-REASON
068500    ELSE
068600*       261 IS PERFORMED ONCE PER METER TABLE ROW, REGARDLESS OF
068700*       WHICH CUSTOMER OWNS IT - THE PARAGRAPH ITSELF FILTERS ON
068800*       CUST-ID BEFORE WRITING A NEW READING.
068900        MOVE +0 TO WK-SCAN-IDX
069000        PERFORM 261-ADD-TO-ONE-METER THRU 261-EXIT
069100                UNTIL WK-SCAN-IDX = WK-METER-COUNT
069200        MOVE 'Y' TO WK-TXN-OK-SW
069300    END-IF.
069400 260-EXIT.
069500    EXIT.
069600*
069700 261-ADD-TO-ONE-METER.
069800    ADD +1 TO WK-SCAN-IDX.
069900*   THE READING'S METER-ID COMES FROM THE TABLE ROW ITSELF, NOT
070000*   FROM THE TRANSACTION - AC TRANSACTIONS CARRY ONLY A CUST-ID,
070100*   AND THIS PARAGRAPH FANS THE ONE READING OUT ACROSS EVERY
070200*   METER THAT CUSTOMER OWNS.
070300    IF WK-MT-CUST-ID(WK-SCAN-IDX) = TXN-CONS-DATA-CUST-ID
070400*       WK-CONS-COUNT < 2000 IS A SILENT GUARD, NOT A REJECT -
070500*       IF THE TABLE IS FULL THIS ONE METER'S READING IS DROPPED
070600*       BUT THE AC TRANSACTION AS A WHOLE STILL REPORTS APPLIED
070700*       FOR THE METERS THAT DID GET A ROW.
070800        IF WK-CONS-COUNT < 2000
070900            ADD +1 TO WK-CONS-COUNT
071000            MOVE TXN-CONS-DATA-CUST-ID TO
071100                 WK-CN-CUST-ID(WK-CONS-COUNT)
071200            MOVE WK-MT-METER-ID(WK-SCAN-IDX) TO
071300                 WK-CN-METER-ID(WK-CONS-COUNT)
071400*           DATE/HOUR/MINUTE COME STRAIGHT FROM THE TRANSACTION -
071500*           THE SAME TIMESTAMP IS STAMPED ONTO EVERY METER'S NEW
071600*           READING ROW.
071700            MOVE TXN-CONS-DATA-DATE    TO
071800                 WK-CN-DATE(WK-CONS-COUNT)
071900            MOVE TXN-CONS-DATA-HOUR    TO
072000                 WK-CN-HOUR(WK-CONS-COUNT)
072100            MOVE TXN-CONS-DATA-MINUTE  TO
072200                 WK-CN-MINUTE(WK-CONS-COUNT)
072300            MOVE TXN-CONS-DATA-KWH     TO
072400                 WK-CN-KWH(WK-CONS-COUNT)
072500        END-IF
072600    END-IF.
072700 261-EXIT.
072800    EXIT.
072900*
073000*   CONSUMPTION MODIFY LOCATES THE FIRST METER OF THE CUSTOMER
073100*   (IN METER TABLE ORDER) THAT HOLDS A READING AT THE EXACT
073200*   TIMESTAMP GIVEN, AND REPLACES ITS KWH
073300 270-MODIFY-CONSUMPTION.
073400    MOVE TXN-CONS-DATA-CUST-ID TO WK-SEARCH-CUST-ID
073500                                  WK-LAST-TXN-CUST-ID.
073600    MOVE TXN-CONS-DATA-DATE    TO WK-LAST-TXN-DATE.
073700    MOVE 'N'  TO WK-MODIFY-FOUND-SW.
073800    MOVE +0   TO WK-SCAN-IDX.
073900*   NOTE THIS TRANSACTION DOES NOT FIRST CONFIRM THE CUSTOMER IS
074000*   ON FILE THE WAY 260-ADD-CONSUMPTION DOES - IF THE CUSTOMER
074100*   HAS NO METERS AT ALL THE SCAN SIMPLY FALLS THROUGH TO
074200*   'READING NOT FOUND' BELOW.
074300    PERFORM 271-SCAN-METER-FOR-MODIFY THRU 271-EXIT
074400            UNTIL WK-SCAN-IDX = WK-METER-COUNT
074500               OR MODIFY-WAS-FOUND.
074600    IF MODIFY-WAS-FOUND
074700        MOVE 'Y' TO WK-TXN-OK-SW
074800    ELSE
074900        MOVE 'READING NOT FOUND' TO WK-REJECT-REASON
075000    END-IF.
075100 270-EXIT.
075200    EXIT.
075300*
075400 271-SCAN-METER-FOR-MODIFY.
075500    ADD +1 TO WK-SCAN-IDX.
075600*   ONLY METERS BELONGING TO THE TRANSACTION'S CUSTOMER ARE
075700*   HANDED DOWN TO THE 272 CONSUMPTION SCAN BELOW.
075800    IF WK-MT-CUST-ID(WK-SCAN-IDX) = TXN-CONS-DATA-CUST-ID
075900        MOVE WK-MT-METER-ID(WK-SCAN-IDX) TO WK-SEARCH-METER-ID
076000        PERFORM 272-SCAN-CONS-FOR-MODIFY THRU 272-EXIT
076100    END-IF.
076200 271-EXIT.
076300    EXIT.
076400*
076500*   272 RE-SCANS THE FULL CONSUMPTION TABLE FROM THE TOP FOR
076600*   EVERY CANDIDATE METER - ACCEPTABLE AT THIS BATCH'S VOLUME,
076700*   BUT NOT CHEAP IF A CUSTOMER OWNED DOZENS OF METERS.
076800 272-SCAN-CONS-FOR-MODIFY.
076900    MOVE +0 TO WK-CONS-SCAN-IDX.
077000    PERFORM 273-CHECK-ONE-CONS-ROW THRU 273-EXIT
077100            UNTIL WK-CONS-SCAN-IDX = WK-CONS-COUNT
077200               OR MODIFY-WAS-FOUND.
077300 272-EXIT.
077400    EXIT.
077500*
077600*   THE FIVE-WAY AND MUST MATCH CUST-ID, METER-ID, DATE, HOUR AND
077700*   MINUTE EXACTLY - THIS IS HOW ONE HOURLY READING IS TOLD APART
077800*   FROM ANY OTHER FOR THE SAME METER.
077900 273-CHECK-ONE-CONS-ROW.
078000    ADD +1 TO WK-CONS-SCAN-IDX.
078100    IF WK-CN-CUST-ID(WK-CONS-SCAN-IDX) = TXN-CONS-DATA-CUST-ID
078200       AND WK-CN-METER-ID(WK-CONS-SCAN-IDX) = WK-SEARCH-METER-ID
078300       AND WK-CN-DATE(WK-CONS-SCAN-IDX) = TXN-CONS-DATA-DATE
078400       AND WK-CN-HOUR(WK-CONS-SCAN-IDX) = TXN-CONS-DATA-HOUR
078500*      MINUTE IS THE LAST TERM SO ALL FIVE PARTS OF THE
078600*      TIMESTAMP-PLUS-METER KEY HAVE TO LINE UP BEFORE THE KWH
078700*      IS REPLACED.
078800       AND WK-CN-MINUTE(WK-CONS-SCAN-IDX) = TXN-CONS-DATA-MINUTE
078900        MOVE TXN-CONS-DATA-KWH TO WK-CN-KWH(WK-CONS-SCAN-IDX)
079000        MOVE 'Y' TO WK-MODIFY-FOUND-SW
079100    END-IF.
079200 273-EXIT.
079300    EXIT.
079400*
079500*   END-OF-RUN REWRITE - EACH MASTER IS RE-CREATED FROM ITS
079600*   TABLE SINCE THESE ARE LINE-SEQUENTIAL FILES, NOT INDEXED
079700 900-REWRITE-MASTERS.
079800*   ORDER DOES NOT MATTER HERE THE WAY IT DID FOR THE LOAD -
079900*   EACH OF THE THREE REWRITES OPENS, WRITES, AND CLOSES ITS OWN
080000*   FILE WITH NO DEPENDENCY ON THE OTHER TWO.
080100    PERFORM 910-REWRITE-CUSTFILE THRU 910-EXIT.
080200    PERFORM 920-REWRITE-METRFILE THRU 920-EXIT.
080300    PERFORM 930-REWRITE-CONSFILE THRU 930-EXIT.
080400 900-EXIT.
080500    EXIT.
080600*
080700*   910/911 REOPEN CUSTFILE FOR OUTPUT AND WRITE ONE RECORD PER
080800*   TABLE ROW - EXCEPT ROWS FLAGGED DELETED BY 230, WHICH ARE
080900*   SIMPLY SKIPPED SO THEY DROP OUT OF THE MASTER FOR GOOD.
081000 910-REWRITE-CUSTFILE.
081100*   THE MASTER WAS CLOSED INPUT BACK AT 730 - IT IS SAFE TO
081200*   REOPEN IT OUTPUT NOW BECAUSE NO PARAGRAPH TOUCHES CUSTFILE-IO
081300*   BETWEEN THE TWO OPENS.
081400    OPEN OUTPUT CUSTFILE-IO.
081500    MOVE +0 TO WK-REWRITE-IDX.
081600    PERFORM 911-WRITE-CUST-ROW THRU 911-EXIT
081700            UNTIL WK-REWRITE-IDX = WK-CUST-COUNT.
081800    CLOSE CUSTFILE-IO.
081900 910-EXIT.
082000    EXIT.
082100*
082200 911-WRITE-CUST-ROW.
082300    ADD +1 TO WK-REWRITE-IDX.
082400*   ONLY ACTIVE ROWS ARE WRITTEN - A DELETED ROW IS COUNTED IN
082500*   WK-CUST-COUNT BUT PRODUCES NO OUTPUT RECORD, WHICH IS WHY THE
082600*   REWRITTEN CUSTFILE CAN COME OUT SHORTER THAN THE ORIGINAL.
082700    IF CT-ENTRY-ACTIVE(WK-REWRITE-IDX)
082800        MOVE WK-CT-CUST-ID(WK-REWRITE-IDX)  TO FD-CUST-ID
082900        MOVE WK-CT-ID-TYPE(WK-REWRITE-IDX)  TO FD-CUST-ID-TYPE
083000        MOVE WK-CT-EMAIL(WK-REWRITE-IDX)    TO FD-CUST-EMAIL
083100        MOVE WK-CT-ADDRESS(WK-REWRITE-IDX)  TO FD-CUST-ADDRESS
083200        WRITE FD-CUST-RECORD
083300    END-IF.
083400 911-EXIT.
083500    EXIT.
083600*
083700*   920/921 REWRITE METRFILE FROM WK-METER-TABLE.  NO ROW IS
083800*   EVER DROPPED HERE - THIS SHOP HAS NO METER-DELETE
083900*   TRANSACTION, SO EVERY ROW LOADED OR CREATED THIS RUN GOES
084000*   BACK OUT.
084100 920-REWRITE-METRFILE.
084200*   SAME OPEN-OUTPUT-AND-REPLACE PATTERN AS 910 ABOVE.
084300    OPEN OUTPUT METRFILE-IO.
084400    MOVE +0 TO WK-REWRITE-IDX.
084500    PERFORM 921-WRITE-METER-ROW THRU 921-EXIT
084600            UNTIL WK-REWRITE-IDX = WK-METER-COUNT.
084700    CLOSE METRFILE-IO.
084800 920-EXIT.
084900    EXIT.
085000*
085100 921-WRITE-METER-ROW.
085200    ADD +1 TO WK-REWRITE-IDX.
085300*   NO ACTIVE-FLAG CHECK NEEDED HERE - EVERY METER TABLE ROW IS
085400*   WRITTEN UNCONDITIONALLY.
085500    MOVE WK-MT-CUST-ID(WK-REWRITE-IDX)  TO FD-METR-CUST-ID.
085600    MOVE WK-MT-METER-ID(WK-REWRITE-IDX) TO FD-METR-ID.
085700    MOVE WK-MT-ADDRESS(WK-REWRITE-IDX)  TO FD-METR-ADDRESS.
085800    MOVE WK-MT-CITY(WK-REWRITE-IDX)     TO FD-METR-CITY.
085900    WRITE FD-METR-RECORD.
086000 921-EXIT.
086100    EXIT.
086200*
086300*   930/931 REWRITE CONSFILE FROM WK-CONS-TABLE - THE BIGGEST OF
086400*   THE THREE REWRITES SINCE THE TABLE CAN HOLD UP TO 2000
086500*   HOURLY READINGS.
086600 930-REWRITE-CONSFILE.
086700*   SAME PATTERN AGAIN - THE THIRD AND LAST OF THE THREE MASTER
086800*   REWRITES PERFORMED BY 900-REWRITE-MASTERS.
086900    OPEN OUTPUT CONSFILE-IO.
087000    MOVE +0 TO WK-REWRITE-IDX.
087100    PERFORM 931-WRITE-CONS-ROW THRU 931-EXIT
087200            UNTIL WK-REWRITE-IDX = WK-CONS-COUNT.
087300    CLOSE CONSFILE-IO.
087400 930-EXIT.
087500    EXIT.
087600*
087700 931-WRITE-CONS-ROW.
087800    ADD +1 TO WK-REWRITE-IDX.
087900*   UNCONDITIONAL WRITE, LIKE 921 ABOVE - THERE IS NO SUCH THING
088000*   AS A DELETED READING, ONLY A MODIFIED ONE.
088100    MOVE WK-CN-CUST-ID(WK-REWRITE-IDX)   TO CONS-CUST-ID.
088200    MOVE WK-CN-METER-ID(WK-REWRITE-IDX)  TO CONS-METER-ID.
088300*   DATE, HOUR AND MINUTE MOVE OUT SEPARATELY, MATCHING HOW THEY
088400*   WERE LOADED SEPARATELY BACK AT 729-READ-CONSFILE.
088500    MOVE WK-CN-DATE(WK-REWRITE-IDX)      TO CONS-DATE.
088600    MOVE WK-CN-HOUR(WK-REWRITE-IDX)      TO CONS-HOUR.
088700    MOVE WK-CN-MINUTE(WK-REWRITE-IDX)    TO CONS-MINUTE.
088800    MOVE WK-CN-KWH(WK-REWRITE-IDX)       TO CONS-KWH.
088900    WRITE CONS-RECORD.
089000 931-EXIT.
089100    EXIT.
